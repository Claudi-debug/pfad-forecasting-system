000100 IDENTIFICATION DIVISION.                                                 
000200*************************                                                 
000300 PROGRAM-ID. PFADIMPA.                                                    
000400 AUTHOR. R K DESHPANDE.                                                   
000500 INSTALLATION. PROCUREMENT SYSTEMS - MIS DEPT.                            
000600 DATE-WRITTEN. 03/14/1991.                                                
000700 DATE-COMPILED.                                                           
000800 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                     
000900******************************************************************        
001000*                      PROGRAM NARRATIVE                         *        
001100*                                                                *        
001200*    THIS PROGRAM READS THE PFAD DAILY MARKET RATE FILE AND      *        
001300*    PRODUCES THE HISTORICAL IMPACT ANALYSIS REPORT SHOWING      *        
001400*    WHICH MARKET FACTORS (CPO BURSA, USD/MYR, BRENT CRUDE,      *        
001500*    SOYBEAN OIL, SUNFLOWER OIL, REPO RATE) MOST STRONGLY                 
001600*    DRIVE THE PFAD RATE, A YEAR-BY-YEAR PRICE BREAKDOWN, AND    *        
001700*    A ROLLING VOLATILITY ANALYSIS.                              *        
001800*                                                                *        
001900*        INPUT:   MKTDAILY  -  PFAD DAILY MARKET RATE FILE       *        
002000*        OUTPUT:  IMPACTRP  -  PFAD IMPACT ANALYSIS REPORT       *        
002100*                                                                *        
002200******************************************************************        
002300*                        CHANGE LOG                              *        
002400*                                                                *        
002500* 03/14/91  RKD  ORIGINAL PROGRAM WRITTEN PER PROCUREMENT        *        
002600*                REQUEST PR-0932 - FACTOR CORRELATION REPORT.    *        
002700* 07/02/91  RKD  ADDED PER-FACTOR REGRESSION IMPACT FIGURES      *        
002800*                PER MIS REVIEW COMMENTS.                        *        
002900* 11/19/92  SPT  ADDED YEARLY CONTROL BREAK SECTION, CR-1147.    *        
003000* 02/08/93  SPT  SUPPRESS YEAR LINE WHEN 50 OR FEWER ROWS        *        
003100*                (PARTIAL YEAR AT FILE BOUNDARIES).              *        
003200* 06/30/94  AHM  ADDED 30-DAY ROLLING VOLATILITY SECTION,        *        
003300*                CR-1288, PER TREASURY DEPT REQUEST.             *        
003400* 01/17/96  AHM  INCREASED MARKET TABLE TO 3000 ROWS - OLD       *        
003500*                TABLE OF 1500 OVERFLOWED ON YEAR-END RUN.       *        
003600* 09/11/97  MJI  KEY DRIVER FLAG ON TOP 5 FACTORS PER AUDIT      *        
003700*                FINDING AF-0041.                                         
003800* 12/02/98  MJI  Y2K REMEDIATION - MD-DATE AND ALL YEAR WORK     *        
003900*                FIELDS EXPANDED TO 4-DIGIT CENTURY.  TESTED     *        
004000*                AGAINST 01/01/2000 SAMPLE FILE - CR-1502.       *        
004100* 03/15/99  MJI  Y2K FOLLOW-UP - CENTURY WINDOW ADDED TO RUN     *        
004200*                DATE STAMP ON REPORT HEADING.                   *        
004300* 08/04/00  DNP  CORRECTED SAMPLE STD DEV DIVISOR TO N-1 PER     *        
004400*                AUDIT OF REGRESSION FIGURES, CR-1611.           *        
004500* 05/22/03  DNP  REPORT HEADING REALIGNED FOR NEW PRINTER        *        
004600*                CARRIAGE CONTROL TAPE, REQUEST GN-0077.         *        
004700* 10/09/06  TKV  ADDED GRAND TOTAL RECORD COUNT AND OVERALL      *        
004800*                AVERAGE PFAD PRICE LINE PER MIS-REQ 212.        *        
004900*                                                                *        
005000******************************************************************        
005100 ENVIRONMENT DIVISION.                                                    
005200**********************                                                    
005300 CONFIGURATION SECTION.                                                   
005400**********************                                                    
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM                                                   
005700     CLASS NUMERIC-SIGN IS "+" THRU "9"                                   
005800     UPSI-0 ON STATUS IS IMPA-TEST-RUN-SW                                 
005900     UPSI-0 OFF STATUS IS IMPA-PRODUCTION-SW.                             
006000 INPUT-OUTPUT SECTION.                                                    
006100**********************                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT MARKET-DAILY-FILE                                             
006400         ASSIGN TO MKTDAILY                                               
006500         ORGANIZATION IS LINE SEQUENTIAL                                  
006600         FILE STATUS IS FS-MARKET-STATUS.                                 
006700     SELECT IMPACT-REPORT-FILE                                            
006800         ASSIGN TO IMPACTRP                                               
006900         ORGANIZATION IS LINE SEQUENTIAL                                  
007000         FILE STATUS IS FS-REPORT-STATUS.                                 
007100 DATA DIVISION.                                                           
007200***************                                                           
007300 FILE SECTION.                                                            
007400**************                                                            
007500******************************************************************        
007600*          INPUT FILE - PFAD DAILY MARKET RATE FILE              *        
007700******************************************************************        
007800 FD  MARKET-DAILY-FILE                                                    
007900     LABEL RECORD IS STANDARD                                             
008000     RECORD CONTAINS 60 CHARACTERS.                                       
008100 01  MD-RECORD.                                                           
008200     05  MD-DATE                PIC 9(08).                                
008300     05  MD-PFAD-RATE           PIC 9(06)V99.                             
008400     05  MD-CPO-BURSA           PIC 9(06)V99.                             
008500     05  MD-USD-MYR             PIC 9(02)V9999.                           
008600     05  MD-BRENT-CRUDE         PIC 9(04)V99.                             
008700     05  MD-SOYBEAN-OIL         PIC 9(06)V99.                             
008800     05  MD-SUNFLOWER-OIL       PIC 9(06)V99.                             
008900     05  MD-REPO-RATE           PIC 9(02)V9999.                           
009000     05  FILLER                 PIC X(02).                                
009100******************************************************************        
009200*          OUTPUT FILE - PFAD IMPACT ANALYSIS REPORT             *        
009300******************************************************************        
009400 FD  IMPACT-REPORT-FILE                                                   
009500     LABEL RECORD IS OMITTED                                              
009600     RECORD CONTAINS 132 CHARACTERS.                                      
009700 01  IR-LINE-OUT                PIC X(132).                               
009800 WORKING-STORAGE SECTION.                                                 
009900************************                                                  
010000******************************************************************        
010100*                        SWITCHES                                *        
010200******************************************************************        
010300 01  SWITCHES.                                                            
010400     05  SW-MARKET-EOF          PIC X     VALUE "N".                      
010500         88  MARKET-EOF                   VALUE "Y".                      
010600     05  IMPA-TEST-RUN-SW       PIC X     VALUE "N".                      
010700     05  IMPA-PRODUCTION-SW     PIC X     VALUE "Y".                      
010750     05  FILLER                 PIC X(04) VALUE SPACES.                   
010800******************************************************************        
010900*                     FILE STATUS FIELDS                         *        
011000******************************************************************        
011100 01  FILE-STATUS-FIELDS.                                                  
011200     05  FS-MARKET-STATUS       PIC XX    VALUE SPACES.                   
011300     05  FS-REPORT-STATUS       PIC XX    VALUE SPACES.                   
011350     05  FILLER                 PIC X(04) VALUE SPACES.                   
011400******************************************************************        
011500*                      ACCUMULATORS                              *        
011600******************************************************************        
011700 01  ACCUMULATORS.                                                        
011800     05  AC-LINE-COUNT          PIC 999   COMP.                           
011900     05  AC-PAGE-COUNT          PIC 999   COMP.                           
012000     05  AC-MARKET-ROWS         PIC 9(05) COMP.                           
012100     05  AC-GRAND-SUM-PFAD      PIC S9(13)V99.                            
012200     05  AC-HIGH-VOL-DAYS       PIC 9(05) COMP.                           
012300     05  AC-VOL-DAY-COUNT       PIC 9(05) COMP.                           
012350     05  FILLER                 PIC X(04) VALUE SPACES.                   
012400******************************************************************        
012500*                       WORK AREA                                *        
012600******************************************************************        
012700 01  WORK-AREA.                                                           
012800     05  WA-TODAYS-DATE         PIC 9(06).                                
012900     05  WA-TODAYS-DATE-X REDEFINES WA-TODAYS-DATE.                       
013000         10  WA-TD-YEAR-2       PIC 99.                                   
013100         10  WA-TD-MONTH        PIC 99.                                   
013200         10  WA-TD-DAY          PIC 99.                                   
013300     05  WA-TODAYS-TIME         PIC 9(08).                                
013400     05  WA-TODAYS-TIME-X REDEFINES WA-TODAYS-TIME.                       
013500         10  WA-TD-HOUR         PIC 99.                                   
013600         10  WA-TD-MINUTE       PIC 99.                                   
013700         10  WA-TD-SECOND       PIC 99.                                   
013800         10  WA-TD-HUNDREDTH    PIC 99.                                   
013900     05  WA-REPORT-DATE.                                                  
014000         10  WA-RD-CENTURY      PIC 99    VALUE 19.                       
014100         10  WA-RD-YEAR-2       PIC 99.                                   
014200         10  WA-RD-MONTH        PIC 99.                                   
014300         10  WA-RD-DAY          PIC 99.                                   
014400     05  WA-PREV-PFAD-RATE      PIC 9(06)V99.                             
014500     05  WA-HOLD-YEAR           PIC 9(04).                                
014600     05  WA-DAILY-RETURN        PIC S9(03)V9(06).                         
014700     05  WA-MEAN-PFAD           PIC S9(06)V99.                            
014800     05  WA-STD-X               PIC S9(09)V9(06).                         
014900     05  WA-SUBSCRIPT           PIC 9(05) COMP.                           
015000     05  WA-INNER-SUBSCRIPT     PIC 9(05) COMP.                           
015100     05  WA-SWAP-FLAG           PIC X.                                    
015200         88  WA-TABLE-SWAPPED         VALUE "Y".                          
015300     05  WA-PERCENTILE-POS      PIC 9(05) COMP.                           
015400     05  WA-VOL-ROW-COUNT       PIC 9(05) COMP.                           
015500     05  WA-VOL-SUM             PIC S9(09)V9(06).                         
015550     05  FILLER                 PIC X(04) VALUE SPACES.                   
015600******************************************************************        
015700*     SQUARE-ROOT WORK AREA (NEWTON-RAPHSON ITERATION)           *        
015800******************************************************************        
015900 01  SQRT-WORK-AREA.                                                      
016000     05  WA-SQRT-INPUT          PIC S9(15)V9(06).                         
016100     05  WA-SQRT-GUESS          PIC S9(09)V9(06).                         
016200     05  WA-SQRT-RESULT         PIC S9(09)V9(06).                         
016300     05  WA-SQRT-COUNT          PIC 99    COMP.                           
016350     05  FILLER                 PIC X(04) VALUE SPACES.                   
016400******************************************************************        
016500*           EMBEDDED MARKET-FACTOR NAME TABLE                    *        
016600******************************************************************        
016700 01  FACTOR-NAME-DATA.                                                    
016800     05  FILLER   PIC X(16) VALUE "CPO BURSA       ".                     
016900     05  FILLER   PIC X(16) VALUE "USD/MYR         ".                     
017000     05  FILLER   PIC X(16) VALUE "BRENT CRUDE     ".                     
017100     05  FILLER   PIC X(16) VALUE "SOYBEAN OIL     ".                     
017200     05  FILLER   PIC X(16) VALUE "SUNFLOWER OIL   ".                     
017300     05  FILLER   PIC X(16) VALUE "INDIA REPO RATE ".                     
017400 01  FACTOR-NAME-TABLE REDEFINES FACTOR-NAME-DATA.                        
017500     05  FNT-NAME OCCURS 6 TIMES PIC X(16).                               
017600******************************************************************        
017700*          NON-EMBEDDED MARKET HISTORY TABLE (LOADED)            *        
017800******************************************************************        
017900 01  MARKET-TABLE.                                                        
018000     05  MKT-ENTRY OCCURS 3000 TIMES                                      
018100                   INDEXED BY MKT-IDX MKT-SAVE-IDX.                       
018200         10  MKT-T-DATE         PIC 9(08).                                
018300         10  MKT-T-YEAR         PIC 9(04).                                
018400         10  MKT-T-PFAD         PIC 9(06)V99.                             
018500         10  MKT-T-CPO          PIC 9(06)V99.                             
018600         10  MKT-T-MYR          PIC 9(02)V9999.                           
018700         10  MKT-T-BRENT        PIC 9(04)V99.                             
018800         10  MKT-T-SOY          PIC 9(06)V99.                             
018900         10  MKT-T-SUN          PIC 9(06)V99.                             
019000         10  MKT-T-REPO         PIC 9(02)V9999.                           
019100         10  MKT-T-RETURN       PIC S9(03)V9(06).                         
019200         10  MKT-T-ROLL-VOL     PIC S9(03)V9(06).                         
019250             10  FILLER         PIC X(02) VALUE SPACES.                   
019300******************************************************************        
019400*          FACTOR STATISTICS AND RANKING TABLE                   *        
019500******************************************************************        
019600 01  FACTOR-STATS-TABLE.                                                  
019700     05  FS-ENTRY OCCURS 6 TIMES INDEXED BY FAC-IDX.                      
019800         10  FS-NAME            PIC X(16).                                
019900         10  FS-SUM-X           PIC S9(13)V9(06).                         
020000         10  FS-SUM-Y           PIC S9(13)V9(06).                         
020100         10  FS-SUM-XY          PIC S9(15)V9(06).                         
020200         10  FS-SUM-X2          PIC S9(15)V9(06).                         
020300         10  FS-SUM-Y2          PIC S9(15)V9(06).                         
020400         10  FS-CORREL          PIC S9V9(04).                             
020500         10  FS-ABS-CORREL      PIC 9V9(04).                              
020600         10  FS-STRENGTH        PIC X(12).                                
020700         10  FS-DIRECTION       PIC X(08).                                
020800         10  FS-MEAN-X          PIC S9(09)V9(06).                         
020900         10  FS-STD-X           PIC S9(09)V9(06).                         
021000         10  FS-SLOPE           PIC S9(09)V9(06).                         
021100         10  FS-IMPACT-STD      PIC S9(06)V99.                            
021200         10  FS-PCT-IMPACT      PIC S9(03)V9.                             
021300         10  FS-KEY-FLAG        PIC X(03).                                
021350             10  FILLER         PIC X(02) VALUE SPACES.                   
021400******************************************************************        
021500*          YEARLY CONTROL-BREAK ACCUMULATOR TABLE                *        
021600******************************************************************        
021700 01  YEAR-STATS-TABLE.                                                    
021800     05  YR-ENTRY OCCURS 60 TIMES INDEXED BY YR-IDX.                      
021900         10  YR-YEAR            PIC 9(04).                                
022000         10  YR-FIRST-PRICE     PIC 9(06)V99.                             
022100         10  YR-LAST-PRICE      PIC 9(06)V99.                             
022200         10  YR-SUM-PRICE       PIC S9(13)V99.                            
022300         10  YR-MIN-PRICE       PIC 9(06)V99.                             
022400         10  YR-MAX-PRICE       PIC 9(06)V99.                             
022500         10  YR-COUNT           PIC 9(05) COMP.                           
022600         10  YR-RET-SUM         PIC S9(09)V9(06).                         
022700         10  YR-RET-SUMSQ       PIC S9(09)V9(06).                         
022800         10  YR-RET-COUNT       PIC 9(05) COMP.                           
022850             10  FILLER         PIC X(02) VALUE SPACES.                   
022900 01  YEAR-TABLE-CONTROL.                                                  
023000     05  YR-TOP-IDX             PIC 9(03) COMP VALUE ZERO.                
023050     05  FILLER                 PIC X(04) VALUE SPACES.                   
023100******************************************************************        
023200*          ROLLING-VOLATILITY SORT WORK TABLE                    *        
023300******************************************************************        
023400 01  VOL-SORT-TABLE.                                                      
023500     05  VS-ENTRY OCCURS 3000 TIMES INDEXED BY VS-IDX.                    
023600         10  VS-VALUE           PIC S9(03)V9(06).                         
023650             10  FILLER         PIC X(02) VALUE SPACES.                   
023700******************************************************************        
023800*              REPORT HEADING LINES                              *        
023900******************************************************************        
024000 01  REPORT-HEADINGS.                                                     
024100     05  RH-LINE-1.                                                       
024200         10  FILLER             PIC X(06) VALUE "DATE: ".                 
024300         10  RH-DATE            PIC 99/99/9999.                           
024400         10  FILLER             PIC X(22) VALUE SPACES.                   
024500         10  FILLER             PIC X(28) VALUE                           
024600             "PFAD IMPACT ANALYSIS REPORT".                               
024700         10  FILLER             PIC X(20) VALUE SPACES.                   
024800         10  FILLER             PIC X(05) VALUE "PAGE ".                  
024900         10  RH-PAGE            PIC ZZ9.                                  
025000     05  RH-LINE-2.                                                       
025100         10  FILLER             PIC X(35) VALUE SPACES.                   
025200         10  FILLER             PIC X(30) VALUE                           
025300             "FACTOR ANALYSIS SECTION".                                   
025400     05  RH-LINE-3.                                                       
025500         10  FILLER             PIC X(02) VALUE SPACES.                   
025600         10  FILLER             PIC X(16) VALUE "MARKET FACTOR".          
025700         10  FILLER             PIC X(03) VALUE SPACES.                   
025800         10  FILLER             PIC X(11) VALUE "CORRELATION".            
025900         10  FILLER             PIC X(03) VALUE SPACES.                   
026000         10  FILLER             PIC X(12) VALUE "STRENGTH".               
026100         10  FILLER             PIC X(02) VALUE SPACES.                   
026200         10  FILLER             PIC X(08) VALUE "DIRECT. ".               
026300         10  FILLER             PIC X(03) VALUE SPACES.                   
026400         10  FILLER             PIC X(14) VALUE "IMPACT/STD DEV".         
026500         10  FILLER             PIC X(03) VALUE SPACES.                   
026600         10  FILLER             PIC X(08) VALUE "PCT IMP.".               
026700         10  FILLER             PIC X(03) VALUE SPACES.                   
026800         10  FILLER             PIC X(03) VALUE "KEY".                    
026900     05  RH-LINE-4.                                                       
027000         10  FILLER             PIC X(02) VALUE SPACES.                   
027100         10  FILLER             PIC X(80) VALUE ALL "-".                  
027200 01  FACTOR-DETAIL-LINE.                                                  
027300     05  FILLER                 PIC X(02) VALUE SPACES.                   
027400     05  FD-NAME                PIC X(16).                                
027500     05  FILLER                 PIC X(03) VALUE SPACES.                   
027600     05  FD-CORREL              PIC +9.9999.                              
027700     05  FILLER                 PIC X(02) VALUE SPACES.                   
027800     05  FD-STRENGTH            PIC X(12).                                
027900     05  FILLER                 PIC X(02) VALUE SPACES.                   
028000     05  FD-DIRECTION           PIC X(08).                                
028100     05  FILLER                 PIC X(03) VALUE SPACES.                   
028200     05  FD-IMPACT              PIC ZZZ,ZZ9.99.                           
028300     05  FILLER                 PIC X(03) VALUE SPACES.                   
028400     05  FD-PCT-IMPACT          PIC +99.9.                                
028500     05  FILLER                 PIC X(01) VALUE "%".                      
028600     05  FILLER                 PIC X(03) VALUE SPACES.                   
028700     05  FD-KEY-FLAG            PIC X(03).                                
028800 01  YEAR-HEADING-LINES.                                                  
028900     05  YH-LINE-1.                                                       
029000         10  FILLER             PIC X(35) VALUE SPACES.                   
029100         10  FILLER             PIC X(25) VALUE                           
029200             "YEARLY PRICE SECTION".                                      
029300     05  YH-LINE-2.                                                       
029400         10  FILLER             PIC X(02) VALUE SPACES.                   
029500         10  FILLER             PIC X(06) VALUE "YEAR".                   
029600         10  FILLER             PIC X(04) VALUE SPACES.                   
029700         10  FILLER             PIC X(12) VALUE "AVG PRICE".              
029800         10  FILLER             PIC X(02) VALUE SPACES.                   
029900         10  FILLER             PIC X(12) VALUE "MIN PRICE".              
030000         10  FILLER             PIC X(02) VALUE SPACES.                   
030100         10  FILLER             PIC X(12) VALUE "MAX PRICE".              
030200         10  FILLER             PIC X(02) VALUE SPACES.                   
030300         10  FILLER             PIC X(09) VALUE "PCT CHG".                
030400         10  FILLER             PIC X(02) VALUE SPACES.                   
030500         10  FILLER             PIC X(09) VALUE "VOLAT. %".               
030600 01  YEAR-DETAIL-LINE.                                                    
030700     05  FILLER                 PIC X(02) VALUE SPACES.                   
030800     05  YD-YEAR                PIC 9(04).                                
030900     05  FILLER                 PIC X(06) VALUE SPACES.                   
031000     05  YD-AVG                 PIC ZZZ,ZZ9.99.                           
031100     05  FILLER                 PIC X(02) VALUE SPACES.                   
031200     05  YD-MIN                 PIC ZZZ,ZZ9.99.                           
031300     05  FILLER                 PIC X(02) VALUE SPACES.                   
031400     05  YD-MAX                 PIC ZZZ,ZZ9.99.                           
031500     05  FILLER                 PIC X(02) VALUE SPACES.                   
031600     05  YD-PCT-CHG             PIC +ZZ9.9.                               
031700     05  FILLER                 PIC X(03) VALUE SPACES.                   
031800     05  YD-VOLATILITY          PIC ZZ9.9.                                
031900 01  VOLATILITY-SECTION-LINES.                                            
032000     05  VL-LINE-1.                                                       
032100         10  FILLER             PIC X(35) VALUE SPACES.                   
032200         10  FILLER             PIC X(30) VALUE                           
032300             "VOLATILITY ANALYSIS SECTION".                               
032400     05  VL-LINE-2.                                                       
032500         10  FILLER             PIC X(02) VALUE SPACES.                   
032600         10  FILLER             PIC X(32) VALUE                           
032700             "AVERAGE 30-DAY ROLLING VOLATILITY =".                       
032800         10  VL-AVG-VOL         PIC ZZ9.999.                              
032900         10  FILLER             PIC X(01) VALUE "%".                      
033000     05  VL-LINE-3.                                                       
033100         10  FILLER             PIC X(02) VALUE SPACES.                   
033200         10  FILLER             PIC X(32) VALUE                           
033300             "80TH PERCENTILE THRESHOLD      =".                          
033400         10  VL-THRESHOLD       PIC ZZ9.999.                              
033500         10  FILLER             PIC X(01) VALUE "%".                      
033600     05  VL-LINE-4.                                                       
033700         10  FILLER             PIC X(02) VALUE SPACES.                   
033800         10  FILLER             PIC X(32) VALUE                           
033900             "DAYS ABOVE HIGH VOLATILITY      =".                         
034000         10  VL-HIGH-DAYS       PIC ZZ,ZZ9.                               
034100         10  FILLER             PIC X(03) VALUE " OF".                    
034200         10  VL-TOTAL-DAYS      PIC ZZ,ZZ9.                               
034300 01  GRAND-TOTAL-LINES.                                                   
034400     05  GT-LINE-1.                                                       
034500         10  FILLER             PIC X(35) VALUE SPACES.                   
034600         10  FILLER             PIC X(12) VALUE                           
034700             "GRAND TOTALS".                                              
034800     05  GT-LINE-2.                                                       
034900         10  FILLER             PIC X(02) VALUE SPACES.                   
035000         10  FILLER             PIC X(28) VALUE                           
035100             "TOTAL MARKET DAYS PROCESSED =".                             
035200         10  GT-RECORD-COUNT    PIC ZZ,ZZ9.                               
035300     05  GT-LINE-3.                                                       
035400         10  FILLER             PIC X(02) VALUE SPACES.                   
035500         10  FILLER             PIC X(28) VALUE                           
035600             "OVERALL AVERAGE PFAD PRICE  =".                             
035700         10  GT-AVG-PRICE       PIC ZZZ,ZZ9.99.                           
035800     05  GT-LINE-4.                                                       
035900         10  FILLER             PIC X(30) VALUE SPACES.                   
036000         10  FILLER             PIC X(13) VALUE                           
036100             "END OF REPORT".                                             
036200 PROCEDURE DIVISION.                                                      
036300*******************                                                       
036400******************************************************************        
036500*   MAIN-PROGRAM.  DRIVES THE IMPACT ANALYSIS RUN FROM START     *        
036600*   TO FINISH.                                                   *        
036700******************************************************************        
036800 MAIN-PROGRAM.                                                            
036900     PERFORM A-100-INITIALIZATION.                                        
037000     PERFORM B-100-LOAD-MARKET-TABLE.                                     
037100     PERFORM C-100-COMPUTE-FACTOR-STATS                                   
037200         VARYING FAC-IDX FROM 1 BY 1                                      
037300         UNTIL FAC-IDX > 6.                                               
037400     PERFORM C-200-RANK-FACTORS.                                          
037500     PERFORM D-100-YEAR-CONTROL-BREAK                                     
037600         VARYING MKT-IDX FROM 1 BY 1                                      
037700         UNTIL MKT-IDX > AC-MARKET-ROWS.                                  
037800     PERFORM E-100-VOLATILITY-ANALYSIS.                                   
037900     PERFORM F-900-WRITE-HEADINGS.                                        
038000     PERFORM F-100-WRITE-FACTOR-SECTION                                   
038100         VARYING FAC-IDX FROM 1 BY 1                                      
038200         UNTIL FAC-IDX > 6.                                               
038300     PERFORM F-200-WRITE-YEAR-SECTION                                     
038400         VARYING YR-IDX FROM 1 BY 1                                       
038500         UNTIL YR-IDX > YR-TOP-IDX.                                       
038600     PERFORM F-300-WRITE-VOLATILITY-SECTION.                              
038700     PERFORM F-400-WRITE-GRAND-TOTALS.                                    
038800     PERFORM G-100-WRAP-UP.                                               
038900     STOP RUN.                                                            
039000******************************************************************        
039100*              THE INITIALIZATION PARAGRAPH FOLLOWS              *        
039200******************************************************************        
039300 A-100-INITIALIZATION.                                                    
039400     INITIALIZE ACCUMULATORS YEAR-TABLE-CONTROL.                          
039500     MOVE ZERO TO AC-HIGH-VOL-DAYS AC-VOL-DAY-COUNT.                      
039600     OPEN INPUT  MARKET-DAILY-FILE.                                       
039700     OPEN OUTPUT IMPACT-REPORT-FILE.                                      
039800     IF FS-MARKET-STATUS NOT = "00"                                       
039900         DISPLAY "PFADIMPA - ERROR OPENING MKTDAILY "                     
040000                  FS-MARKET-STATUS                                        
040100         STOP RUN.                                                        
040200     ACCEPT WA-TODAYS-DATE FROM DATE.                                     
040300     ACCEPT WA-TODAYS-TIME FROM TIME.                                     
040400     MOVE WA-TD-YEAR-2  TO WA-RD-YEAR-2.                                  
040500     MOVE WA-TD-MONTH   TO WA-RD-MONTH.                                   
040600     MOVE WA-TD-DAY     TO WA-RD-DAY.                                     
040700     IF WA-TD-YEAR-2 < 70                                                 
040800         MOVE 20 TO WA-RD-CENTURY                                         
040900     ELSE                                                                 
041000         MOVE 19 TO WA-RD-CENTURY.                                        
041100******************************************************************        
041200*       LOAD MARKET-DAILY INTO WORKING-STORAGE TABLE             *        
041300******************************************************************        
041400 B-100-LOAD-MARKET-TABLE.                                                 
041500     MOVE ZERO TO AC-MARKET-ROWS.                                         
041600     READ MARKET-DAILY-FILE                                               
041700         AT END MOVE "Y" TO SW-MARKET-EOF.                                
041800     PERFORM B-200-LOAD-MARKET-ROW                                        
041900         VARYING MKT-IDX FROM 1 BY 1                                      
042000         UNTIL MARKET-EOF OR MKT-IDX > 3000.                              
042100 B-200-LOAD-MARKET-ROW.                                                   
042200     ADD 1 TO AC-MARKET-ROWS.                                             
042300     MOVE MD-DATE            TO MKT-T-DATE(MKT-IDX).                      
042400     MOVE MD-DATE(1:4)       TO MKT-T-YEAR(MKT-IDX).                      
042500     MOVE MD-PFAD-RATE       TO MKT-T-PFAD(MKT-IDX).                      
042600     MOVE MD-CPO-BURSA       TO MKT-T-CPO(MKT-IDX).                       
042700     MOVE MD-USD-MYR         TO MKT-T-MYR(MKT-IDX).                       
042800     MOVE MD-BRENT-CRUDE     TO MKT-T-BRENT(MKT-IDX).                     
042900     MOVE MD-SOYBEAN-OIL     TO MKT-T-SOY(MKT-IDX).                       
043000     MOVE MD-SUNFLOWER-OIL   TO MKT-T-SUN(MKT-IDX).                       
043100     MOVE MD-REPO-RATE       TO MKT-T-REPO(MKT-IDX).                      
043200     IF MKT-IDX = 1                                                       
043300         MOVE ZERO TO MKT-T-RETURN(MKT-IDX)                               
043400     ELSE                                                                 
043500         SET MKT-SAVE-IDX TO MKT-IDX                                      
043600         SET MKT-SAVE-IDX DOWN BY 1                                       
043700         COMPUTE MKT-T-RETURN(MKT-IDX) ROUNDED =                          
043800             (MKT-T-PFAD(MKT-IDX) - MKT-T-PFAD(MKT-SAVE-IDX))             
043900               / MKT-T-PFAD(MKT-SAVE-IDX).                                
044000     READ MARKET-DAILY-FILE                                               
044100         AT END MOVE "Y" TO SW-MARKET-EOF.                                
044200******************************************************************        
044300*   COMPUTE PEARSON CORRELATION AND REGRESSION IMPACT FOR        *        
044400*   ONE MARKET FACTOR (FAC-IDX SELECTS THE FACTOR COLUMN)        *        
044500******************************************************************        
044600 C-100-COMPUTE-FACTOR-STATS.                                              
044700     MOVE FNT-NAME(FAC-IDX) TO FS-NAME(FAC-IDX).                          
044800     MOVE ZERO TO FS-SUM-X(FAC-IDX)  FS-SUM-Y(FAC-IDX)                    
044900                  FS-SUM-XY(FAC-IDX) FS-SUM-X2(FAC-IDX)                   
045000                  FS-SUM-Y2(FAC-IDX).                                     
045100     PERFORM C-110-ACCUM-FACTOR-SUMS                                      
045200         VARYING MKT-IDX FROM 1 BY 1                                      
045300         UNTIL MKT-IDX > AC-MARKET-ROWS.                                  
045400     PERFORM C-150-FACTOR-REGRESSION.                                     
045500 C-110-ACCUM-FACTOR-SUMS.                                                 
045600     PERFORM C-120-SELECT-FACTOR-VALUE.                                   
045700     ADD WA-STD-X              TO FS-SUM-X(FAC-IDX).                      
045800     ADD MKT-T-PFAD(MKT-IDX)   TO FS-SUM-Y(FAC-IDX).                      
045900     COMPUTE FS-SUM-XY(FAC-IDX) =                                         
046000         FS-SUM-XY(FAC-IDX) + (WA-STD-X * MKT-T-PFAD(MKT-IDX)).           
046100     COMPUTE FS-SUM-X2(FAC-IDX) =                                         
046200         FS-SUM-X2(FAC-IDX) + (WA-STD-X * WA-STD-X).                      
046300     COMPUTE FS-SUM-Y2(FAC-IDX) =                                         
046400         FS-SUM-Y2(FAC-IDX) +                                             
046500           (MKT-T-PFAD(MKT-IDX) * MKT-T-PFAD(MKT-IDX)).                   
046600 C-120-SELECT-FACTOR-VALUE.                                               
046700     EVALUATE FAC-IDX                                                     
046800         WHEN 1  MOVE MKT-T-CPO(MKT-IDX)   TO WA-STD-X                    
046900         WHEN 2  MOVE MKT-T-MYR(MKT-IDX)   TO WA-STD-X                    
047000         WHEN 3  MOVE MKT-T-BRENT(MKT-IDX) TO WA-STD-X                    
047100         WHEN 4  MOVE MKT-T-SOY(MKT-IDX)   TO WA-STD-X                    
047200         WHEN 5  MOVE MKT-T-SUN(MKT-IDX)   TO WA-STD-X                    
047300         WHEN 6  MOVE MKT-T-REPO(MKT-IDX)  TO WA-STD-X                    
047400     END-EVALUATE.                                                        
047500******************************************************************        
047600*   FINISH CORRELATION, CLASSIFY STRENGTH/DIRECTION, AND         *        
047700*   COMPUTE THE SIMPLE-REGRESSION IMPACT-PER-STD-DEV FIGURE      *        
047800******************************************************************        
047900 C-150-FACTOR-REGRESSION.                                                 
048000     COMPUTE WA-SQRT-INPUT =                                              
048100         ((AC-MARKET-ROWS * FS-SUM-X2(FAC-IDX)) -                         
048200           (FS-SUM-X(FAC-IDX) * FS-SUM-X(FAC-IDX))) *                     
048300         ((AC-MARKET-ROWS * FS-SUM-Y2(FAC-IDX)) -                         
048400           (FS-SUM-Y(FAC-IDX) * FS-SUM-Y(FAC-IDX))).                      
048500     PERFORM X-100-SQUARE-ROOT.                                           
048600     IF WA-SQRT-RESULT = ZERO                                             
048700         MOVE ZERO TO FS-CORREL(FAC-IDX)                                  
048800     ELSE                                                                 
048900         COMPUTE FS-CORREL(FAC-IDX) ROUNDED =                             
049000           ((AC-MARKET-ROWS * FS-SUM-XY(FAC-IDX)) -                       
049100             (FS-SUM-X(FAC-IDX) * FS-SUM-Y(FAC-IDX)))                     
049200           / WA-SQRT-RESULT                                               
049300         ON SIZE ERROR MOVE ZERO TO FS-CORREL(FAC-IDX)                    
049400     END-IF.                                                              
049500     IF FS-CORREL(FAC-IDX) NOT NUMERIC                                    
049600         MOVE ZERO TO FS-CORREL(FAC-IDX).                                 
049700     IF FS-CORREL(FAC-IDX) < ZERO                                         
049800         COMPUTE FS-ABS-CORREL(FAC-IDX) =                                 
049900             FS-CORREL(FAC-IDX) * -1                                      
050000     ELSE                                                                 
050100         MOVE FS-CORREL(FAC-IDX) TO FS-ABS-CORREL(FAC-IDX).               
050200     IF FS-CORREL(FAC-IDX) > ZERO                                         
050300         MOVE "POSITIVE" TO FS-DIRECTION(FAC-IDX)                         
050400     ELSE                                                                 
050500         MOVE "NEGATIVE" TO FS-DIRECTION(FAC-IDX).                        
050600     EVALUATE TRUE                                                        
050700         WHEN FS-ABS-CORREL(FAC-IDX) > .7                                 
050800             MOVE "VERY STRONG " TO FS-STRENGTH(FAC-IDX)                  
050900         WHEN FS-ABS-CORREL(FAC-IDX) > .5                                 
051000             MOVE "STRONG      " TO FS-STRENGTH(FAC-IDX)                  
051100         WHEN FS-ABS-CORREL(FAC-IDX) > .3                                 
051200             MOVE "MODERATE    " TO FS-STRENGTH(FAC-IDX)                  
051300         WHEN OTHER                                                       
051400             MOVE "WEAK        " TO FS-STRENGTH(FAC-IDX)                  
051500     END-EVALUATE.                                                        
051600     COMPUTE FS-MEAN-X(FAC-IDX) =                                         
051700         FS-SUM-X(FAC-IDX) / AC-MARKET-ROWS.                              
051800     COMPUTE WA-MEAN-PFAD =                                               
051900         FS-SUM-Y(FAC-IDX) / AC-MARKET-ROWS.                              
052000     MOVE ZERO TO FS-SUM-X2(FAC-IDX).                                     
052100     PERFORM C-160-ACCUM-VARIANCE                                         
052200         VARYING MKT-IDX FROM 1 BY 1                                      
052300         UNTIL MKT-IDX > AC-MARKET-ROWS.                                  
052400     COMPUTE WA-SQRT-INPUT =                                              
052500         FS-SUM-X2(FAC-IDX) / (AC-MARKET-ROWS - 1).                       
052600     PERFORM X-100-SQUARE-ROOT.                                           
052700     MOVE WA-SQRT-RESULT TO FS-STD-X(FAC-IDX).                            
052800     IF FS-STD-X(FAC-IDX) = ZERO                                          
052900         MOVE ZERO TO FS-SLOPE(FAC-IDX)                                   
053000     ELSE                                                                 
053100         COMPUTE FS-SLOPE(FAC-IDX) ROUNDED =                              
053200           (FS-SUM-XY(FAC-IDX) -                                          
053300             (AC-MARKET-ROWS * FS-MEAN-X(FAC-IDX) * WA-MEAN-PFAD))        
053400           / ((FS-STD-X(FAC-IDX) * FS-STD-X(FAC-IDX))                     
053500               * (AC-MARKET-ROWS - 1)).                                   
053600     COMPUTE FS-IMPACT-STD(FAC-IDX) ROUNDED =                             
053700         FS-SLOPE(FAC-IDX) * FS-STD-X(FAC-IDX).                           
053800     IF WA-MEAN-PFAD = ZERO                                               
053900         MOVE ZERO TO FS-PCT-IMPACT(FAC-IDX)                              
054000     ELSE                                                                 
054100         COMPUTE FS-PCT-IMPACT(FAC-IDX) ROUNDED =                         
054200           (FS-IMPACT-STD(FAC-IDX) / WA-MEAN-PFAD) * 100.                 
054300     MOVE "   " TO FS-KEY-FLAG(FAC-IDX).                                  
054400 C-160-ACCUM-VARIANCE.                                                    
054500     PERFORM C-120-SELECT-FACTOR-VALUE.                                   
054600     COMPUTE FS-SUM-X2(FAC-IDX) =                                         
054700         FS-SUM-X2(FAC-IDX) +                                             
054800           ((WA-STD-X - FS-MEAN-X(FAC-IDX)) *                             
054900            (WA-STD-X - FS-MEAN-X(FAC-IDX))).                             
055000******************************************************************        
055100*   RANK THE SIX FACTORS DESCENDING BY ABSOLUTE CORRELATION      *        
055200*   (BUBBLE SORT - TABLE IS ONLY SIX ENTRIES LONG) AND FLAG      *        
055300*   THE TOP FIVE AS KEY DRIVERS                                  *        
055400******************************************************************        
055500 C-200-RANK-FACTORS.                                                      
055600     MOVE "Y" TO WA-SWAP-FLAG.                                            
055700     PERFORM C-210-BUBBLE-PASS                                            
055800         UNTIL NOT WA-TABLE-SWAPPED.                                      
055900     PERFORM C-220-FLAG-KEY-DRIVER                                        
056000         VARYING FAC-IDX FROM 1 BY 1                                      
056100         UNTIL FAC-IDX > 5.                                               
056200 C-210-BUBBLE-PASS.                                                       
056300     MOVE "N" TO WA-SWAP-FLAG.                                            
056400     PERFORM C-230-COMPARE-ADJACENT                                       
056500         VARYING FAC-IDX FROM 1 BY 1                                      
056600         UNTIL FAC-IDX > 5.                                               
056700 C-230-COMPARE-ADJACENT.                                                  
056800     SET MKT-SAVE-IDX TO FAC-IDX.                                         
056900     SET MKT-SAVE-IDX UP BY 1.                                            
057000     IF FS-ABS-CORREL(MKT-SAVE-IDX) > FS-ABS-CORREL(FAC-IDX)              
057100         MOVE FS-ENTRY(FAC-IDX)      TO FS-ENTRY(7)                       
057200         MOVE FS-ENTRY(MKT-SAVE-IDX) TO FS-ENTRY(FAC-IDX)                 
057300         MOVE FS-ENTRY(7)            TO FS-ENTRY(MKT-SAVE-IDX)            
057400         MOVE "Y" TO WA-SWAP-FLAG.                                        
057500 C-220-FLAG-KEY-DRIVER.                                                   
057600     MOVE "KEY" TO FS-KEY-FLAG(FAC-IDX).                                  
057700******************************************************************        
057800*   YEAR CONTROL BREAK.  MARKET TABLE IS ALREADY IN ASCENDING    *        
057900*   DATE ORDER SO A HELD-YEAR COMPARE IS SUFFICIENT - NO SORT    *        
058000*   OF THE TABLE IS REQUIRED.                                    *        
058100******************************************************************        
058200 D-100-YEAR-CONTROL-BREAK.                                                
058300     IF MKT-IDX = 1                                                       
058400         MOVE MKT-T-YEAR(1) TO WA-HOLD-YEAR                               
058500         PERFORM D-300-START-YEAR.                                        
058600     IF MKT-T-YEAR(MKT-IDX) NOT = WA-HOLD-YEAR                            
058700         PERFORM D-200-YEAR-BREAK                                         
058800         MOVE MKT-T-YEAR(MKT-IDX) TO WA-HOLD-YEAR                         
058900         PERFORM D-300-START-YEAR.                                        
059000     PERFORM D-400-ACCUM-YEAR-ROW.                                        
059100     IF MKT-IDX = AC-MARKET-ROWS                                          
059200         PERFORM D-200-YEAR-BREAK.                                        
059300 D-200-YEAR-BREAK.                                                        
059400     IF YR-COUNT(YR-TOP-IDX) > 50                                         
059500         MOVE MKT-T-PFAD(MKT-IDX) TO YR-LAST-PRICE(YR-TOP-IDX)            
059600     ELSE                                                                 
059700         SUBTRACT 1 FROM YR-TOP-IDX.                                      
059800 D-300-START-YEAR.                                                        
059900     ADD 1 TO YR-TOP-IDX.                                                 
060000     MOVE WA-HOLD-YEAR TO YR-YEAR(YR-TOP-IDX).                            
060100     MOVE ZERO TO YR-SUM-PRICE(YR-TOP-IDX)                                
060200                  YR-COUNT(YR-TOP-IDX)                                    
060300                  YR-RET-SUM(YR-TOP-IDX)                                  
060400                  YR-RET-SUMSQ(YR-TOP-IDX)                                
060500                  YR-RET-COUNT(YR-TOP-IDX).                               
060600     MOVE MKT-T-PFAD(MKT-IDX) TO YR-FIRST-PRICE(YR-TOP-IDX)               
060700                                 YR-MIN-PRICE(YR-TOP-IDX)                 
060800                                 YR-MAX-PRICE(YR-TOP-IDX)                 
060900                                 YR-LAST-PRICE(YR-TOP-IDX).               
061000 D-400-ACCUM-YEAR-ROW.                                                    
061100     ADD 1 TO YR-COUNT(YR-TOP-IDX).                                       
061200     ADD MKT-T-PFAD(MKT-IDX) TO YR-SUM-PRICE(YR-TOP-IDX).                 
061300     MOVE MKT-T-PFAD(MKT-IDX) TO YR-LAST-PRICE(YR-TOP-IDX).               
061400     IF MKT-T-PFAD(MKT-IDX) < YR-MIN-PRICE(YR-TOP-IDX)                    
061500         MOVE MKT-T-PFAD(MKT-IDX) TO YR-MIN-PRICE(YR-TOP-IDX).            
061600     IF MKT-T-PFAD(MKT-IDX) > YR-MAX-PRICE(YR-TOP-IDX)                    
061700         MOVE MKT-T-PFAD(MKT-IDX) TO YR-MAX-PRICE(YR-TOP-IDX).            
061800     ADD MKT-T-RETURN(MKT-IDX)  TO YR-RET-SUM(YR-TOP-IDX).                
061900     COMPUTE YR-RET-SUMSQ(YR-TOP-IDX) =                                   
062000         YR-RET-SUMSQ(YR-TOP-IDX) +                                       
062100           (MKT-T-RETURN(MKT-IDX) * MKT-T-RETURN(MKT-IDX)).               
062200     ADD 1 TO YR-RET-COUNT(YR-TOP-IDX).                                   
062300******************************************************************        
062400*   ROLLING 30-DAY VOLATILITY OF DAILY RETURNS.  FOR EACH DAY    *        
062500*   FROM THE 30TH ROW ON, COMPUTE THE SAMPLE STD DEV OF THE      *        
062600*   TRAILING 30 RETURNS, THEN SORT A COPY OF THOSE VALUES TO     *        
062700*   OBTAIN THE 80TH PERCENTILE THRESHOLD.                        *        
062800******************************************************************        
062900 E-100-VOLATILITY-ANALYSIS.                                               
063000     MOVE ZERO TO WA-VOL-ROW-COUNT WA-VOL-SUM.                            
063100     IF AC-MARKET-ROWS > 30                                               
063200         PERFORM E-200-ROLL-ONE-WINDOW                                    
063300             VARYING MKT-IDX FROM 30 BY 1                                 
063400             UNTIL MKT-IDX > AC-MARKET-ROWS.                              
063500     PERFORM E-300-SORT-VOL-TABLE.                                        
063600     COMPUTE WA-PERCENTILE-POS ROUNDED =                                  
063700         WA-VOL-ROW-COUNT * .8.                                           
063800     IF WA-PERCENTILE-POS < 1                                             
063900         MOVE 1 TO WA-PERCENTILE-POS.                                     
064000     SET VS-IDX TO WA-PERCENTILE-POS.                                     
064100     MOVE VS-VALUE(VS-IDX) TO VL-THRESHOLD.                               
064200     PERFORM E-400-COUNT-HIGH-VOL-DAYS                                    
064300         VARYING VS-IDX FROM 1 BY 1                                       
064400         UNTIL VS-IDX > WA-VOL-ROW-COUNT.                                 
064500 E-200-ROLL-ONE-WINDOW.                                                   
064600     MOVE ZERO TO YR-RET-SUM(60) YR-RET-SUMSQ(60).                        
064700     PERFORM E-210-ACCUM-WINDOW                                           
064800         VARYING MKT-SAVE-IDX FROM 1 BY 1                                 
064900         UNTIL MKT-SAVE-IDX > 30.                                         
065000     COMPUTE WA-SQRT-INPUT =                                              
065100         (YR-RET-SUMSQ(60) -                                              
065200           ((YR-RET-SUM(60) * YR-RET-SUM(60)) / 30)) / 29.                
065300     PERFORM X-100-SQUARE-ROOT.                                           
065400     COMPUTE MKT-T-ROLL-VOL(MKT-IDX) ROUNDED =                            
065500         WA-SQRT-RESULT * 100.                                            
065600     ADD 1 TO WA-VOL-ROW-COUNT.                                           
065700     MOVE MKT-T-ROLL-VOL(MKT-IDX) TO VS-VALUE(WA-VOL-ROW-COUNT).          
065800     ADD MKT-T-ROLL-VOL(MKT-IDX)  TO WA-VOL-SUM.                          
065900 E-210-ACCUM-WINDOW.                                                      
066000*    MKT-SAVE-IDX RUNS 1 THRU 30 OVER THE TRAILING WINDOW ENDING          
066100*    AT MKT-IDX, SO THE ACTUAL ROW NUMBER IS MKT-IDX - 30 + OFFSET        
066200     ADD MKT-T-RETURN(MKT-IDX - 30 + MKT-SAVE-IDX)                        
066300         TO YR-RET-SUM(60).                                               
066400     COMPUTE YR-RET-SUMSQ(60) = YR-RET-SUMSQ(60) +                        
066500         (MKT-T-RETURN(MKT-IDX - 30 + MKT-SAVE-IDX) *                     
066600          MKT-T-RETURN(MKT-IDX - 30 + MKT-SAVE-IDX)).                     
066700 E-300-SORT-VOL-TABLE.                                                    
066800     MOVE "Y" TO WA-SWAP-FLAG.                                            
066900     PERFORM E-310-BUBBLE-PASS                                            
067000         UNTIL NOT WA-TABLE-SWAPPED.                                      
067100 E-310-BUBBLE-PASS.                                                       
067200     MOVE "N" TO WA-SWAP-FLAG.                                            
067300     IF WA-VOL-ROW-COUNT > 1                                              
067400         PERFORM E-320-COMPARE-ADJACENT                                   
067500             VARYING VS-IDX FROM 1 BY 1                                   
067600             UNTIL VS-IDX > WA-VOL-ROW-COUNT - 1.                         
067700 E-320-COMPARE-ADJACENT.                                                  
067800     SET MKT-SAVE-IDX TO VS-IDX.                                          
067900     SET MKT-SAVE-IDX UP BY 1.                                            
068000     IF VS-VALUE(VS-IDX) > VS-VALUE(MKT-SAVE-IDX)                         
068100         MOVE VS-VALUE(VS-IDX)      TO WA-DAILY-RETURN                    
068200         MOVE VS-VALUE(MKT-SAVE-IDX) TO VS-VALUE(VS-IDX)                  
068300         MOVE WA-DAILY-RETURN        TO VS-VALUE(MKT-SAVE-IDX)            
068400         MOVE "Y" TO WA-SWAP-FLAG.                                        
068500 E-400-COUNT-HIGH-VOL-DAYS.                                               
068600     IF VS-VALUE(VS-IDX) > VL-THRESHOLD                                   
068700         ADD 1 TO AC-HIGH-VOL-DAYS.                                       
068800     ADD 1 TO AC-VOL-DAY-COUNT.                                           
068900******************************************************************        
069000*              REPORT HEADING PARAGRAPH                          *        
069100******************************************************************        
069200 F-900-WRITE-HEADINGS.                                                    
069300     ADD 1 TO AC-PAGE-COUNT.                                              
069400     MOVE WA-RD-CENTURY TO RH-DATE(1:2).                                  
069500     MOVE WA-RD-YEAR-2  TO RH-DATE(3:2).                                  
069600     MOVE WA-RD-MONTH   TO RH-DATE(5:2).                                  
069700     MOVE WA-RD-DAY     TO RH-DATE(7:2).                                  
069800     MOVE AC-PAGE-COUNT TO RH-PAGE.                                       
069900     WRITE IR-LINE-OUT FROM RH-LINE-1 AFTER ADVANCING PAGE.               
070000     WRITE IR-LINE-OUT FROM RH-LINE-2 AFTER ADVANCING 2 LINES.            
070100     WRITE IR-LINE-OUT FROM RH-LINE-3 AFTER ADVANCING 2 LINES.            
070200     WRITE IR-LINE-OUT FROM RH-LINE-4 AFTER ADVANCING 1 LINE.             
070300     MOVE 6 TO AC-LINE-COUNT.                                             
070400******************************************************************        
070500*              FACTOR ANALYSIS SECTION PARAGRAPH                 *        
070600******************************************************************        
070700 F-100-WRITE-FACTOR-SECTION.                                              
070800     MOVE FS-NAME(FAC-IDX)      TO FD-NAME.                               
070900     MOVE FS-CORREL(FAC-IDX)    TO FD-CORREL.                             
071000     MOVE FS-STRENGTH(FAC-IDX)  TO FD-STRENGTH.                           
071100     MOVE FS-DIRECTION(FAC-IDX) TO FD-DIRECTION.                          
071200     MOVE FS-IMPACT-STD(FAC-IDX) TO FD-IMPACT.                            
071300     MOVE FS-PCT-IMPACT(FAC-IDX) TO FD-PCT-IMPACT.                        
071400     MOVE FS-KEY-FLAG(FAC-IDX)  TO FD-KEY-FLAG.                           
071500     WRITE IR-LINE-OUT FROM FACTOR-DETAIL-LINE                            
071600         AFTER ADVANCING 1 LINE.                                          
071700     ADD 1 TO AC-LINE-COUNT.                                              
071800******************************************************************        
071900*              YEARLY SECTION PARAGRAPH                          *        
072000******************************************************************        
072100 F-200-WRITE-YEAR-SECTION.                                                
072200     IF YR-IDX = 1                                                        
072300         WRITE IR-LINE-OUT FROM YH-LINE-1                                 
072400             AFTER ADVANCING 2 LINES                                      
072500         WRITE IR-LINE-OUT FROM YH-LINE-2                                 
072600             AFTER ADVANCING 2 LINES                                      
072700         ADD 4 TO AC-LINE-COUNT.                                          
072800     COMPUTE YD-AVG ROUNDED =                                             
072900         YR-SUM-PRICE(YR-IDX) / YR-COUNT(YR-IDX).                         
073000     MOVE YR-YEAR(YR-IDX)     TO YD-YEAR.                                 
073100     MOVE YR-MIN-PRICE(YR-IDX) TO YD-MIN.                                 
073200     MOVE YR-MAX-PRICE(YR-IDX) TO YD-MAX.                                 
073300     COMPUTE YD-PCT-CHG ROUNDED =                                         
073400         ((YR-LAST-PRICE(YR-IDX) - YR-FIRST-PRICE(YR-IDX))                
073500           / YR-FIRST-PRICE(YR-IDX)) * 100.                               
073600     IF YR-RET-COUNT(YR-IDX) > 1                                          
073700         COMPUTE WA-SQRT-INPUT =                                          
073800             (YR-RET-SUMSQ(YR-IDX) -                                      
073900               ((YR-RET-SUM(YR-IDX) * YR-RET-SUM(YR-IDX))                 
074000                 / YR-RET-COUNT(YR-IDX)))                                 
074100             / (YR-RET-COUNT(YR-IDX) - 1)                                 
074200         PERFORM X-100-SQUARE-ROOT                                        
074300         COMPUTE YD-VOLATILITY ROUNDED = WA-SQRT-RESULT * 100             
074400     ELSE                                                                 
074500         MOVE ZERO TO YD-VOLATILITY.                                      
074600     WRITE IR-LINE-OUT FROM YEAR-DETAIL-LINE                              
074700         AFTER ADVANCING 1 LINE.                                          
074800     ADD 1 TO AC-LINE-COUNT.                                              
074900******************************************************************        
075000*              VOLATILITY SECTION PARAGRAPH                      *        
075100******************************************************************        
075200 F-300-WRITE-VOLATILITY-SECTION.                                          
075300     IF WA-VOL-ROW-COUNT = 0                                              
075400         MOVE ZERO TO VL-AVG-VOL                                          
075500     ELSE                                                                 
075600         COMPUTE VL-AVG-VOL ROUNDED =                                     
075700             WA-VOL-SUM / WA-VOL-ROW-COUNT.                               
075800     MOVE AC-HIGH-VOL-DAYS TO VL-HIGH-DAYS.                               
075900     MOVE AC-VOL-DAY-COUNT TO VL-TOTAL-DAYS.                              
076000     WRITE IR-LINE-OUT FROM VL-LINE-1 AFTER ADVANCING 2 LINES.            
076100     WRITE IR-LINE-OUT FROM VL-LINE-2 AFTER ADVANCING 2 LINES.            
076200     WRITE IR-LINE-OUT FROM VL-LINE-3 AFTER ADVANCING 1 LINE.             
076300     WRITE IR-LINE-OUT FROM VL-LINE-4 AFTER ADVANCING 1 LINE.             
076400     ADD 6 TO AC-LINE-COUNT.                                              
076500******************************************************************        
076600*              GRAND TOTALS SECTION PARAGRAPH                    *        
076700******************************************************************        
076800 F-400-WRITE-GRAND-TOTALS.                                                
076900     MOVE ZERO TO AC-GRAND-SUM-PFAD.                                      
077000     PERFORM F-410-ACCUM-GRAND-TOTAL                                      
077100         VARYING MKT-IDX FROM 1 BY 1                                      
077200         UNTIL MKT-IDX > AC-MARKET-ROWS.                                  
077300     MOVE AC-MARKET-ROWS TO GT-RECORD-COUNT.                              
077400     COMPUTE GT-AVG-PRICE ROUNDED =                                       
077500         AC-GRAND-SUM-PFAD / AC-MARKET-ROWS.                              
077600     WRITE IR-LINE-OUT FROM GT-LINE-1 AFTER ADVANCING 2 LINES.            
077700     WRITE IR-LINE-OUT FROM GT-LINE-2 AFTER ADVANCING 2 LINES.            
077800     WRITE IR-LINE-OUT FROM GT-LINE-3 AFTER ADVANCING 1 LINE.             
077900     WRITE IR-LINE-OUT FROM GT-LINE-4 AFTER ADVANCING 2 LINES.            
078000 F-410-ACCUM-GRAND-TOTAL.                                                 
078100     ADD MKT-T-PFAD(MKT-IDX) TO AC-GRAND-SUM-PFAD.                        
078200******************************************************************        
078300*                    END OF JOB PARAGRAPH                        *        
078400******************************************************************        
078500 G-100-WRAP-UP.                                                           
078600     CLOSE MARKET-DAILY-FILE                                              
078700           IMPACT-REPORT-FILE.                                            
078800     DISPLAY "PFADIMPA - IMPACT ANALYSIS RUN COMPLETE".                   
078900******************************************************************        
079000*   X-100-SQUARE-ROOT - NEWTON-RAPHSON APPROXIMATION.  THE       *        
079100*   COMPILER ON THIS SYSTEM HAS NO SQUARE ROOT VERB, SO THE      *        
079200*   STATISTICAL PARAGRAPHS ABOVE ALL CALL THIS ROUTINE - LOAD    *        
079300*   WA-SQRT-INPUT, PERFORM X-100-SQUARE-ROOT, USE WA-SQRT-RESULT *        
079400******************************************************************        
079500 X-100-SQUARE-ROOT.                                                       
079600     IF WA-SQRT-INPUT NOT > ZERO                                          
079700         MOVE ZERO TO WA-SQRT-RESULT                                      
079800     ELSE                                                                 
079900         COMPUTE WA-SQRT-GUESS ROUNDED = WA-SQRT-INPUT / 2                
080000         IF WA-SQRT-GUESS = ZERO                                          
080100             MOVE 1 TO WA-SQRT-GUESS                                      
080200         END-IF                                                           
080300         PERFORM X-110-NEWTON-ITERATION                                   
080400             VARYING WA-SQRT-COUNT FROM 1 BY 1                            
080500             UNTIL WA-SQRT-COUNT > 15                                     
080600         MOVE WA-SQRT-GUESS TO WA-SQRT-RESULT                             
080700     END-IF.                                                              
080800 X-110-NEWTON-ITERATION.                                                  
080900     COMPUTE WA-SQRT-GUESS ROUNDED =                                      
081000         (WA-SQRT-GUESS + (WA-SQRT-INPUT / WA-SQRT-GUESS)) / 2.           
081100******************************************************************        
081200*                         END OF PROGRAM                         *        
081300******************************************************************        
