000100 IDENTIFICATION DIVISION.                                                 
000200*************************                                                 
000300 PROGRAM-ID. PFADOPT.                                                     
000400 AUTHOR. S P TAMBE.                                                       
000500 INSTALLATION. PROCUREMENT SYSTEMS - MIS DEPT.                            
000600 DATE-WRITTEN. 09/05/1990.                                                
000700 DATE-COMPILED.                                                           
000800 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                     
000900******************************************************************        
001000*                      PROGRAM NARRATIVE                         *        
001100*                                                                *        
001200*    THIS PROGRAM READS THE BUSINESS PARAMETER RECORD, THE       *        
001300*    PFAD PRICE FORECAST FILE, THE SUPPLIER MASTER, AND THE      *        
001400*    DAILY MARKET RATE FILE, AND PRODUCES THE PFAD PROCUREMENT   *        
001500*    OPTIMIZATION REPORT - ECONOMIC ORDER QUANTITY, PURCHASE     *        
001600*    TIMING, SUPPLIER RANKING, HEDGING STRATEGY, AND A RISK/     *        
001700*    EXECUTIVE SUMMARY SECTION - PLUS THE MACHINE-READABLE       *        
001800*    RECOMMENDATION RECORD PASSED ON TO THE BUYING DESK.         *        
001900*                                                                *        
002000*        INPUT:   BUSPARMS  -  BUSINESS PARAMETER RECORD         *        
002100*                 FCSTDLY   -  PFAD PRICE FORECAST FILE          *        
002200*                 SUPPMSTR  -  SUPPLIER MASTER FILE              *        
002300*                 MKTDAILY  -  PFAD DAILY MARKET RATE FILE       *        
002400*        OUTPUT:  PROCURRP  -  PROCUREMENT OPTIMIZATION REPORT   *        
002500*                 RECOMEND  -  BUYING DESK RECOMMENDATION FILE   *        
002600*                                                                *        
002700******************************************************************        
002800*                        CHANGE LOG                              *        
002900*                                                                *        
003000* 09/05/90  SPT  ORIGINAL PROGRAM WRITTEN PER PROCUREMENT        *        
003100*                REQUEST PR-0887 - EOQ AND TIMING REPORT.        *        
003200* 02/11/91  SPT  ADDED SUPPLIER TOTAL-COST-OF-OWNERSHIP          *        
003300*                RANKING SECTION, CR-1063.                       *        
003400* 08/30/92  RKD  ADDED HEDGING STRATEGY SECTION PER TREASURY     *        
003500*                DEPT REQUEST, CR-1151.                          *        
003600* 04/14/94  AHM  ADDED RECOMMENDATION OUTPUT RECORD FOR THE      *        
003700*                BUYING DESK FEED, CR-1277.                      *        
003800* 10/02/95  AHM  WIDENED SUPPLIER TABLE TO 10 ENTRIES - WAS      *        
003900*                HARD CODED FOR 3 SUPPLIERS, AUDIT FINDING       *        
004000*                AF-0029.                                        *        
004100* 09/11/97  MJI  ADDED EXECUTIVE SUMMARY SECTION (TREND,         *        
004200*                INVENTORY, RISK) PER MIS-REQ 171.               *        
004300* 12/02/98  MJI  Y2K REMEDIATION - ALL DATE AND YEAR WORK        *        
004400*                FIELDS EXPANDED TO 4-DIGIT CENTURY.  TESTED     *        
004500*                AGAINST 01/01/2000 SAMPLE FILE - CR-1502.       *        
004600* 03/15/99  MJI  Y2K FOLLOW-UP - CENTURY WINDOW ADDED TO RUN     *        
004700*                DATE STAMP ON REPORT HEADING.                   *        
004800* 07/19/01  DNP  CORRECTED HOLDING COST ANNUALIZATION IN EOQ     *        
004900*                PARAGRAPH - WAS MISSING THE X12, CR-1648.       *        
005000* 05/22/03  DNP  REPORT HEADINGS REALIGNED FOR NEW PRINTER       *        
005100*                CARRIAGE CONTROL TAPE, REQUEST GN-0077.         *        
005200* 10/09/06  TKV  ADDED POTENTIAL MONTHLY SAVINGS LINE TO THE     *        
005300*                EXECUTIVE SECTION PER MIS-REQ 212.              *        
005400*                                                                *        
005500******************************************************************        
005600 ENVIRONMENT DIVISION.                                                    
005700**********************                                                    
005800 CONFIGURATION SECTION.                                                   
005900**********************                                                    
006000 SPECIAL-NAMES.                                                           
006100     C01 IS TOP-OF-FORM                                                   
006200     CLASS NUMERIC-SIGN IS "+" THRU "9"                                   
006300     UPSI-0 ON STATUS IS OPT-TEST-RUN-SW                                  
006400     UPSI-0 OFF STATUS IS OPT-PRODUCTION-SW.                              
006500 INPUT-OUTPUT SECTION.                                                    
006600**********************                                                    
006700 FILE-CONTROL.                                                            
006800     SELECT BUSPARMS-FILE                                                 
006900         ASSIGN TO BUSPARMS                                               
007000         ORGANIZATION IS LINE SEQUENTIAL                                  
007100         FILE STATUS IS FS-BUSPARMS-STATUS.                               
007200     SELECT FORECAST-FILE                                                 
007300         ASSIGN TO FCSTDLY                                                
007400         ORGANIZATION IS LINE SEQUENTIAL                                  
007500         FILE STATUS IS FS-FORECAST-STATUS.                               
007600     SELECT SUPPLIER-FILE                                                 
007700         ASSIGN TO SUPPMSTR                                               
007800         ORGANIZATION IS LINE SEQUENTIAL                                  
007900         FILE STATUS IS FS-SUPPLIER-STATUS.                               
008000     SELECT MARKET-DAILY-FILE                                             
008100         ASSIGN TO MKTDAILY                                               
008200         ORGANIZATION IS LINE SEQUENTIAL                                  
008300         FILE STATUS IS FS-MARKET-STATUS.                                 
008400     SELECT PROCURE-REPORT-FILE                                           
008500         ASSIGN TO PROCURRP                                               
008600         ORGANIZATION IS LINE SEQUENTIAL                                  
008700         FILE STATUS IS FS-PROCURE-STATUS.                                
008800     SELECT RECOMMEND-FILE                                                
008900         ASSIGN TO RECOMEND                                               
009000         ORGANIZATION IS LINE SEQUENTIAL                                  
009100         FILE STATUS IS FS-RECOMMEND-STATUS.                              
009200 DATA DIVISION.                                                           
009300***************                                                           
009400 FILE SECTION.                                                            
009500**************                                                            
009600******************************************************************        
009700*          INPUT FILE - BUSINESS PARAMETER RECORD                *        
009800******************************************************************        
009900 FD  BUSPARMS-FILE                                                        
010000     LABEL RECORD IS STANDARD                                             
010100     RECORD CONTAINS 24 CHARACTERS.                                       
010200 01  BP-RECORD.                                                           
010300     05  BP-MONTHLY-CONSUMPTION PIC 9(05)V99.                             
010400     05  BP-CURRENT-INVENTORY   PIC 9(05)V99.                             
010500     05  BP-SAFETY-STOCK-DAYS   PIC 9(03).                                
010600     05  BP-MAX-STORAGE         PIC 9(05).                                
010650     05  FILLER                 PIC X(02).                                
010700******************************************************************        
010800*          INPUT FILE - PFAD PRICE FORECAST FILE                 *        
010900******************************************************************        
011000 FD  FORECAST-FILE                                                        
011100     LABEL RECORD IS STANDARD                                             
011200     RECORD CONTAINS 20 CHARACTERS.                                       
011300 01  FC-RECORD.                                                           
011400     05  FCT-DAY-NO             PIC 9(03).                                
011500     05  FCT-DATE               PIC 9(08).                                
011600     05  FCT-PRICE              PIC 9(06)V99.                             
011650     05  FILLER                 PIC X(01).                                
011700******************************************************************        
011800*          INPUT FILE - SUPPLIER MASTER FILE                     *        
011900******************************************************************        
012000 FD  SUPPLIER-FILE                                                        
012100     LABEL RECORD IS STANDARD                                             
012200     RECORD CONTAINS 40 CHARACTERS.                                       
012300 01  SU-RECORD.                                                           
012400     05  SUP-NAME               PIC X(12).                                
012500     05  SUP-RELIABILITY        PIC V9999.                                
012600     05  SUP-LEAD-DAYS          PIC 9(03).                                
012700     05  SUP-MIN-ORDER          PIC 9(05).                                
012800     05  SUP-PRICE-PREM         PIC S9V9999.                              
012900     05  SUP-PAY-TERMS          PIC 9(03).                                
013000     05  SUP-QUALITY            PIC V9999.                                
013100     05  FILLER                 PIC X(04).                                
013200******************************************************************        
013300*          INPUT FILE - PFAD DAILY MARKET RATE FILE              *        
013400******************************************************************        
013500 FD  MARKET-DAILY-FILE                                                    
013600     LABEL RECORD IS STANDARD                                             
013700     RECORD CONTAINS 60 CHARACTERS.                                       
013800 01  MD-RECORD.                                                           
013900     05  MD-DATE                PIC 9(08).                                
013950     05  MD-DATE-ALT REDEFINES MD-DATE.                                   
013960         10  MD-DT-YEAR         PIC 9(04).                                
013970         10  MD-DT-MONTH        PIC 99.                                   
013980         10  MD-DT-DAY          PIC 99.                                   
014000     05  MD-PFAD-RATE           PIC 9(06)V99.                             
014100     05  FILLER                 PIC X(34).                                
014200******************************************************************        
014300*          OUTPUT FILE - PROCUREMENT OPTIMIZATION REPORT         *        
014400******************************************************************        
014500 FD  PROCURE-REPORT-FILE                                                  
014600     LABEL RECORD IS OMITTED                                              
014700     RECORD CONTAINS 132 CHARACTERS.                                      
014800 01  PR-LINE-OUT                PIC X(132).                               
014900******************************************************************        
015000*          OUTPUT FILE - BUYING DESK RECOMMENDATION FILE         *        
015100******************************************************************        
015200 FD  RECOMMEND-FILE                                                       
015300     LABEL RECORD IS STANDARD                                             
015400     RECORD CONTAINS 70 CHARACTERS.                                       
015500 01  REC-RECORD.                                                          
015600     05  REC-ACTION             PIC X(20).                                
015700     05  REC-ORDER-QTY          PIC 9(05)V99.                             
015800     05  REC-SUPPLIER           PIC X(12).                                
015900     05  REC-HEDGE-STRAT        PIC X(16).                                
016000     05  REC-SAVINGS            PIC 9(09)V99.                             
016100     05  FILLER                 PIC X(04).                                
016200 WORKING-STORAGE SECTION.                                                 
016300************************                                                  
016400******************************************************************        
016500*                        SWITCHES                                *        
016600******************************************************************        
016700 01  SWITCHES.                                                            
016800     05  SW-FORECAST-EOF        PIC X     VALUE "N".                      
016900         88  FORECAST-EOF                 VALUE "Y".                      
017000     05  SW-SUPPLIER-EOF        PIC X     VALUE "N".                      
017100         88  SUPPLIER-EOF                 VALUE "Y".                      
017200     05  SW-MARKET-EOF          PIC X     VALUE "N".                      
017300         88  MARKET-EOF                   VALUE "Y".                      
017400     05  OPT-TEST-RUN-SW        PIC X     VALUE "N".                      
017500     05  OPT-PRODUCTION-SW      PIC X     VALUE "Y".                      
017550     05  FILLER                 PIC X(04) VALUE SPACES.                   
017600******************************************************************        
017700*                     FILE STATUS FIELDS                         *        
017800******************************************************************        
017900 01  FILE-STATUS-FIELDS.                                                  
018000     05  FS-BUSPARMS-STATUS     PIC XX    VALUE SPACES.                   
018100     05  FS-FORECAST-STATUS     PIC XX    VALUE SPACES.                   
018200     05  FS-SUPPLIER-STATUS     PIC XX    VALUE SPACES.                   
018300     05  FS-MARKET-STATUS       PIC XX    VALUE SPACES.                   
018400     05  FS-PROCURE-STATUS      PIC XX    VALUE SPACES.                   
018500     05  FS-RECOMMEND-STATUS    PIC XX    VALUE SPACES.                   
018550     05  FILLER                 PIC X(04) VALUE SPACES.                   
018600******************************************************************        
018700*                      ACCUMULATORS                              *        
018800******************************************************************        
018900 01  ACCUMULATORS.                                                        
019000     05  AC-LINE-COUNT          PIC 999   COMP.                           
019100     05  AC-PAGE-COUNT          PIC 999   COMP.                           
019200     05  AC-FORECAST-ROWS       PIC 99    COMP.                           
019300     05  AC-SUPPLIER-ROWS       PIC 99    COMP.                           
019400     05  AC-MARKET-ROWS         PIC 9(05) COMP.                           
019450     05  FILLER                 PIC X(04) VALUE SPACES.                   
019500******************************************************************        
019600*                       WORK AREA                                *        
019700******************************************************************        
019800 01  WORK-AREA.                                                           
019900     05  WA-TODAYS-DATE         PIC 9(06).                                
020000     05  WA-TODAYS-DATE-X REDEFINES WA-TODAYS-DATE.                       
020100         10  WA-TD-YEAR-2       PIC 99.                                   
020200         10  WA-TD-MONTH        PIC 99.                                   
020300         10  WA-TD-DAY          PIC 99.                                   
020400     05  WA-TODAYS-TIME         PIC 9(08).                                
020500     05  WA-TODAYS-TIME-X REDEFINES WA-TODAYS-TIME.                       
020600         10  WA-TD-HOUR         PIC 99.                                   
020700         10  WA-TD-MINUTE       PIC 99.                                   
020800         10  WA-TD-SECOND       PIC 99.                                   
020900         10  WA-TD-HUNDREDTH    PIC 99.                                   
021000     05  WA-REPORT-DATE.                                                  
021100         10  WA-RD-CENTURY      PIC 99    VALUE 19.                       
021200         10  WA-RD-YEAR-2       PIC 99.                                   
021300         10  WA-RD-MONTH        PIC 99.                                   
021400         10  WA-RD-DAY          PIC 99.                                   
021500     05  WA-SUBSCRIPT           PIC 99    COMP.                           
021600     05  WA-INNER-SUBSCRIPT     PIC 99    COMP.                           
021700     05  WA-SWAP-FLAG           PIC X.                                    
021800         88  WA-TABLE-SWAPPED         VALUE "Y".                          
021850     05  FILLER                 PIC X(04) VALUE SPACES.                   
021900******************************************************************        
022000*     SQUARE-ROOT WORK AREA (NEWTON-RAPHSON ITERATION)           *        
022100******************************************************************        
022200 01  SQRT-WORK-AREA.                                                      
022300     05  WA-SQRT-INPUT          PIC S9(15)V9(06).                         
022400     05  WA-SQRT-GUESS          PIC S9(09)V9(06).                         
022500     05  WA-SQRT-RESULT         PIC S9(09)V9(06).                         
022600     05  WA-SQRT-COUNT          PIC 99    COMP.                           
022650     05  FILLER                 PIC X(04) VALUE SPACES.                   
022700******************************************************************        
022800*     BUSINESS PARAMETERS AND DERIVED REORDER FIGURES            *        
022900******************************************************************        
023000 01  BUSINESS-PARAMETERS.                                                 
023100     05  WB-MONTHLY-CONSUMPTION PIC 9(05)V99.                             
023200     05  WB-CURRENT-INVENTORY   PIC 9(05)V99.                             
023300     05  WB-SAFETY-STOCK-DAYS   PIC 9(03).                                
023400     05  WB-MAX-STORAGE         PIC 9(05).                                
023500     05  WB-DAILY-CONSUMPTION   PIC 9(05)V9999.                           
023600     05  WB-SAFETY-STOCK        PIC 9(07)V9999.                           
023700     05  WB-REORDER-POINT       PIC 9(07)V9999.                           
023750     05  FILLER                 PIC X(04) VALUE SPACES.                   
023800******************************************************************        
023900*          NON-EMBEDDED FORECAST TABLE (LOADED)                  *        
024000******************************************************************        
024100 01  FORECAST-TABLE.                                                      
024200     05  FCT-ENTRY OCCURS 30 TIMES                                        
024300             INDEXED BY FCT-IDX FCT-SAVE-IDX.                             
024400         10  FCT-T-DAY-NO       PIC 9(03).                                
024500         10  FCT-T-DATE         PIC 9(08).                                
024600         10  FCT-T-PRICE        PIC 9(06)V99.                             
024700         10  FCT-T-SAVINGS      PIC S9(07)V99.                            
024800         10  FCT-T-NET-BENEFIT  PIC S9(07)V99.                            
024850             10  FILLER         PIC X(02) VALUE SPACES.                   
024900******************************************************************        
025000*          NON-EMBEDDED SUPPLIER TABLE (LOADED)                  *        
025100******************************************************************        
025200 01  SUPPLIER-TABLE.                                                      
025300     05  SUP-ENTRY OCCURS 10 TIMES                                        
025400             INDEXED BY SUP-IDX SUP-SAVE-IDX.                             
025500         10  SUP-T-NAME         PIC X(12).                                
025600         10  SUP-T-RELIABILITY  PIC V9999.                                
025700         10  SUP-T-LEAD-DAYS    PIC 9(03).                                
025800         10  SUP-T-MIN-ORDER    PIC 9(05).                                
025900         10  SUP-T-PRICE-PREM   PIC S9V9999.                              
026000         10  SUP-T-PAY-TERMS    PIC 9(03).                                
026100         10  SUP-T-QUALITY      PIC V9999.                                
026200         10  SUP-T-ADJ-PRICE    PIC 9(07)V99.                             
026300         10  SUP-T-PROC-COST    PIC 9(11)V99.                             
026400         10  SUP-T-TRANSPORT    PIC 9(09)V99.                             
026500         10  SUP-T-WORK-CAP     PIC 9(09)V99.                             
026600         10  SUP-T-RISK-PREM    PIC 9(09)V99.                             
026700         10  SUP-T-QUAL-ADJ     PIC 9(09)V99.                             
026800         10  SUP-T-TOTAL-COST   PIC 9(11)V99.                             
026900         10  SUP-T-COST-PER-TON PIC 9(07)V99.                             
027000         10  SUP-T-DELIV-SCORE  PIC 9V9999.                               
027100         10  SUP-T-OVERALL-SCR  PIC 9(09)V9999.                           
027200         10  SUP-T-RANK         PIC 99    COMP.                           
027250             10  FILLER         PIC X(02) VALUE SPACES.                   
027300******************************************************************        
027400*          NON-EMBEDDED MARKET HISTORY TABLE (LOADED)            *        
027500******************************************************************        
027600 01  MARKET-TABLE.                                                        
027700     05  MKT-ENTRY OCCURS 3000 TIMES INDEXED BY MKT-IDX.                  
027800         10  MKT-T-DATE         PIC 9(08).                                
027900         10  MKT-T-PFAD         PIC 9(06)V99.                             
027950             10  FILLER         PIC X(02) VALUE SPACES.                   
028000******************************************************************        
028100*                EOQ WORK FIELDS                                 *        
028200******************************************************************        
028300 01  EOQ-WORK-FIELDS.                                                     
028400     05  WE-ANNUAL-DEMAND       PIC 9(09)V99.                             
028500     05  WE-ORDERING-COST       PIC 9(07)V99 VALUE 25000.00.              
028600     05  WE-HOLDING-RATE        PIC V9999    VALUE .02.                   
028700     05  WE-HOLDING-COST-ANNUAL PIC 9(09)V9999.                           
028800     05  WE-BASIC-EOQ           PIC 9(07)V99.                             
028900     05  WE-MIN-ORDER-QTY       PIC 9(07)V99.                             
029000     05  WE-MAX-ORDER-QTY       PIC 9(07)V99.                             
029100     05  WE-OPTIMAL-QTY         PIC 9(07)V99.                             
029200     05  WE-OPTIMAL-TOTAL-COST  PIC 9(11)V99.                             
029300     05  WE-STEP-QTY            PIC 9(07)V99.                             
029400     05  WE-TRIAL-QTY           PIC 9(07)V99.                             
029500     05  WE-TRIAL-ORDERING      PIC 9(09)V99.                             
029600     05  WE-TRIAL-HOLDING       PIC 9(09)V99.                             
029700     05  WE-TRIAL-STORAGE       PIC 9(09)V99.                             
029800     05  WE-TRIAL-INSURANCE     PIC 9(09)V99.                             
029900     05  WE-TRIAL-TOTAL         PIC 9(11)V99.                             
030000     05  WE-TRIAL-NO            PIC 99       COMP.                        
030100     05  WE-ORDER-FREQUENCY     PIC 9(05)V99.                             
030200     05  WE-DAYS-BETWEEN-ORDERS PIC 9(05)V9.                              
030250     05  FILLER                 PIC X(04) VALUE SPACES.                   
030300******************************************************************        
030400*                TIMING WORK FIELDS                              *        
030500******************************************************************        
030600 01  TIMING-WORK-FIELDS.                                                  
030700     05  WT-CURRENT-PRICE       PIC 9(06)V99.                             
030800     05  WT-DAILY-HOLDING-COST  PIC 9(05)V9999.                           
030900     05  WT-OPTIMAL-DAY-IDX     PIC 99       COMP.                        
031000     05  WT-OPTIMAL-NET-BENEFIT PIC S9(07)V99.                            
031100     05  WT-LOWEST-DAY-IDX      PIC 99       COMP.                        
031200     05  WT-LOWEST-PRICE        PIC 9(06)V99.                             
031300     05  WT-OPTIMAL-WAIT-DAYS   PIC 9(03).                                
031400     05  WT-LOWEST-WAIT-DAYS    PIC 9(03).                                
031500     05  WT-MONTHLY-COST-BASE   PIC 9(09)V99.                             
031600     05  WT-TIMING-DECISION     PIC X(12).                                
031700     05  WT-PRICE-TREND         PIC X(09).                                
031800     05  WT-FORECAST-SUM        PIC 9(09)V99.                             
031900     05  WT-FORECAST-SUMSQ      PIC 9(13)V99.                             
032000     05  WT-FORECAST-MEAN       PIC 9(06)V99.                             
032100     05  WT-FORECAST-STD        PIC 9(06)V9999.                           
032200     05  WT-FORECAST-VOLATILITY PIC 9V9999.                               
032300     05  WT-FIRST-7-SUM         PIC 9(07)V99.                             
032400     05  WT-FIRST-7-MEAN        PIC 9(06)V99.                             
032450     05  FILLER                 PIC X(04) VALUE SPACES.                   
032500******************************************************************        
032600*                TIMING SCENARIO TABLE                           *        
032700******************************************************************        
032800 01  TIMING-SCENARIO-TABLE.                                               
032900     05  TS-ENTRY OCCURS 3 TIMES INDEXED BY TS-IDX.                       
033000         10  TS-ACTION          PIC X(16).                                
033100         10  TS-DAY             PIC 9(03).                                
033200         10  TS-PRICE           PIC 9(06)V99.                             
033300         10  TS-SAVINGS         PIC S9(09)V99.                            
033400         10  TS-RISK            PIC X(06).                                
033450             10  FILLER         PIC X(02) VALUE SPACES.                   
033500******************************************************************        
033600*                HEDGING WORK FIELDS AND TABLE                   *        
033700******************************************************************        
033800 01  HEDGING-WORK-FIELDS.                                                 
033900     05  WH-VAR95               PIC 9(09)V99.                             
034000     05  WH-ES99                PIC 9(09)V99.                             
034100     05  WH-DYNAMIC-RATIO       PIC 9V9999.                               
034200     05  WH-SELECTED-HEDGE      PIC X(16).                                
034250     05  FILLER                 PIC X(04) VALUE SPACES.                   
034300 01  HEDGE-STRATEGY-TABLE.                                                
034400     05  HG-ENTRY OCCURS 4 TIMES INDEXED BY HG-IDX.                       
034500         10  HG-NAME            PIC X(16).                                
034600         10  HG-COST            PIC 9(09)V99.                             
034700         10  HG-REDUCTION       PIC 9V9999.                               
034800         10  HG-MAX-LOSS        PIC 9(09)V99.                             
034850             10  FILLER         PIC X(02) VALUE SPACES.                   
034900******************************************************************        
035000*          ECONOMETRIC / EXECUTIVE SUMMARY WORK FIELDS           *        
035100******************************************************************        
035200 01  EXEC-SUMMARY-WORK-FIELDS.                                            
035300     05  WX-CURRENT-MKT-PRICE   PIC 9(06)V99.                             
035400     05  WX-PRICE-30-AGO        PIC 9(06)V99.                             
035500     05  WX-30DAY-CHANGE        PIC S9(03)V9.                             
035600     05  WX-TREND               PIC X(08).                                
035700     05  WX-VOL-LEVEL           PIC X(06).                                
035800     05  WX-INVENTORY-DAYS      PIC 9(05)V9.                              
035900     05  WX-INVENTORY-TURNOVER  PIC 9(03)V99.                             
036000     05  WX-EXCESS-INV          PIC 9(07)V99.                             
036100     05  WX-SHORTAGE-INV        PIC 9(07)V99.                             
036200     05  WX-WORK-CAP-TIED       PIC 9(09)V99.                             
036300     05  WX-MONTHLY-PROC-VALUE  PIC 9(09)V99.                             
036400     05  WX-MONTHLY-HOLD-COST   PIC 9(09)V99.                             
036500     05  WX-TOTAL-MONTHLY-COST  PIC 9(09)V99.                             
036600     05  WX-COST-PER-TON        PIC 9(06)V99.                             
036700     05  WX-VAR95-PERTON        PIC 9(06)V99.                             
036800     05  WX-RISK-CLASS          PIC X(06).                                
036900     05  WX-HEDGE-RECOMMENDED   PIC X(03).                                
037000     05  WX-SUPPLIER-SPREAD     PIC S9(09)V99.                            
037100     05  WX-POTENTIAL-SAVINGS   PIC S9(09)V99.                            
037150     05  FILLER                 PIC X(04) VALUE SPACES.                   
037200******************************************************************        
037300*                RECOMMENDATION WORK FIELDS                      *        
037400******************************************************************        
037500 01  RECOMMEND-WORK-FIELDS.                                               
037600     05  WR-ACTION              PIC X(20).                                
037700     05  WR-ORDER-QTY           PIC 9(05)V99.                             
037800     05  WR-SUPPLIER            PIC X(12).                                
037900     05  WR-HEDGE-STRAT         PIC X(16).                                
038000     05  WR-SAVINGS             PIC 9(09)V99.                             
038050     05  FILLER                 PIC X(04) VALUE SPACES.                   
038100******************************************************************        
038200*              REPORT HEADING LINES                              *        
038300******************************************************************        
038400 01  REPORT-HEADINGS.                                                     
038500     05  RH-LINE-1.                                                       
038600         10  FILLER             PIC X(06) VALUE "DATE: ".                 
038700         10  RH-DATE            PIC 99/99/9999.                           
038800         10  FILLER             PIC X(14) VALUE SPACES.                   
038900         10  FILLER             PIC X(34) VALUE                           
039000             "PFAD PROCUREMENT OPTIMIZATION REPORT".                      
039100         10  FILLER             PIC X(18) VALUE SPACES.                   
039200         10  FILLER             PIC X(05) VALUE "PAGE ".                  
039300         10  RH-PAGE            PIC ZZ9.                                  
039400     05  RH-LINE-2.                                                       
039500         10  FILLER             PIC X(40) VALUE SPACES.                   
039600         10  FILLER             PIC X(20) VALUE                           
039700             "EOQ ANALYSIS SECTION".                                      
039800 01  EOQ-DETAIL-LINES.                                                    
039900     05  EQ-LINE-1.                                                       
040000         10  FILLER             PIC X(02) VALUE SPACES.                   
040100         10  FILLER             PIC X(28) VALUE                           
040200             "BASIC EOQ (UNCONSTRAINED)   =".                             
040300         10  EQ-BASIC-EOQ       PIC ZZZ,ZZ9.99.                           
040400         10  FILLER             PIC X(05) VALUE " TONS".                  
040500     05  EQ-LINE-2.                                                       
040600         10  FILLER             PIC X(02) VALUE SPACES.                   
040700         10  FILLER             PIC X(28) VALUE                           
040800             "OPTIMAL ORDER QUANTITY      =".                             
040900         10  EQ-OPT-QTY         PIC ZZZ,ZZ9.99.                           
041000         10  FILLER             PIC X(05) VALUE " TONS".                  
041100     05  EQ-LINE-3.                                                       
041200         10  FILLER             PIC X(04) VALUE SPACES.                   
041300         10  FILLER             PIC X(14) VALUE "ORDERING COST=".         
041400         10  EQ-ORDERING        PIC ZZZ,ZZ9.99.                           
041500         10  FILLER             PIC X(03) VALUE SPACES.                   
041600         10  FILLER             PIC X(13) VALUE "HOLDING COST=".          
041700         10  EQ-HOLDING         PIC ZZZ,ZZ9.99.                           
041800     05  EQ-LINE-4.                                                       
041900         10  FILLER             PIC X(04) VALUE SPACES.                   
042000         10  FILLER             PIC X(14) VALUE "STORAGE COST=".          
042100         10  EQ-STORAGE         PIC ZZZ,ZZ9.99.                           
042200         10  FILLER             PIC X(03) VALUE SPACES.                   
042300         10  FILLER             PIC X(13) VALUE "INSUR. COST =".          
042400         10  EQ-INSURANCE       PIC ZZZ,ZZ9.99.                           
042500     05  EQ-LINE-5.                                                       
042600         10  FILLER             PIC X(02) VALUE SPACES.                   
042700         10  FILLER             PIC X(28) VALUE                           
042800             "TOTAL ANNUAL COST           =".                             
042900         10  EQ-TOTAL-COST      PIC ZZ,ZZZ,ZZ9.99.                        
043000     05  EQ-LINE-6.                                                       
043100         10  FILLER             PIC X(02) VALUE SPACES.                   
043200         10  FILLER             PIC X(28) VALUE                           
043300             "ORDER FREQUENCY (PER YEAR)  =".                             
043400         10  EQ-FREQUENCY       PIC ZZ9.99.                               
043500         10  FILLER             PIC X(03) VALUE SPACES.                   
043600         10  FILLER             PIC X(17) VALUE                           
043700             "DAYS BETWEEN ORD=".                                         
043800         10  EQ-DAYS-BETWEEN    PIC ZZ9.9.                                
043900 01  TIMING-HEADING-LINES.                                                
044000     05  TH-LINE-1.                                                       
044100         10  FILLER             PIC X(40) VALUE SPACES.                   
044200         10  FILLER             PIC X(25) VALUE                           
044300             "PURCHASE TIMING SECTION".                                   
044400     05  TH-LINE-2.                                                       
044500         10  FILLER             PIC X(02) VALUE SPACES.                   
044600         10  FILLER             PIC X(16) VALUE "SCENARIO".               
044700         10  FILLER             PIC X(04) VALUE SPACES.                   
044800         10  FILLER             PIC X(05) VALUE "DAY".                    
044900         10  FILLER             PIC X(03) VALUE SPACES.                   
045000         10  FILLER             PIC X(10) VALUE "PRICE".                  
045100         10  FILLER             PIC X(04) VALUE SPACES.                   
045200         10  FILLER             PIC X(12) VALUE "SAVINGS".                
045300         10  FILLER             PIC X(03) VALUE SPACES.                   
045400         10  FILLER             PIC X(04) VALUE "RISK".                   
045500 01  TIMING-DETAIL-LINE.                                                  
045600     05  FILLER                 PIC X(02) VALUE SPACES.                   
045700     05  TD-ACTION              PIC X(16).                                
045800     05  FILLER                 PIC X(04) VALUE SPACES.                   
045900     05  TD-DAY                 PIC ZZ9.                                  
046000     05  FILLER                 PIC X(05) VALUE SPACES.                   
046100     05  TD-PRICE               PIC ZZZ,ZZ9.99.                           
046200     05  FILLER                 PIC X(03) VALUE SPACES.                   
046300     05  TD-SAVINGS             PIC +ZZ,ZZ9.99.                           
046400     05  FILLER                 PIC X(03) VALUE SPACES.                   
046500     05  TD-RISK                PIC X(06).                                
046600 01  TIMING-RECOMMEND-LINES.                                              
046700     05  TR-LINE-1.                                                       
046800         10  FILLER             PIC X(02) VALUE SPACES.                   
046900         10  FILLER             PIC X(17) VALUE                           
047000             "RECOMMENDATION  =".                                         
047100         10  TR-DECISION        PIC X(12).                                
047200         10  FILLER             PIC X(04) VALUE SPACES.                   
047300         10  FILLER             PIC X(13) VALUE                           
047400             "PRICE TREND =".                                             
047500         10  TR-TREND           PIC X(09).                                
047600 01  SUPPLIER-HEADING-LINES.                                              
047700     05  SH-LINE-1.                                                       
047800         10  FILLER             PIC X(40) VALUE SPACES.                   
047900         10  FILLER             PIC X(25) VALUE                           
048000             "SUPPLIER RANKING SECTION".                                  
048100     05  SH-LINE-2.                                                       
048200         10  FILLER             PIC X(02) VALUE SPACES.                   
048300         10  FILLER             PIC X(12) VALUE "SUPPLIER".               
048400         10  FILLER             PIC X(04) VALUE SPACES.                   
048500         10  FILLER             PIC X(10) VALUE "COST/TON".               
048600         10  FILLER             PIC X(03) VALUE SPACES.                   
048700         10  FILLER             PIC X(09) VALUE "LEAD DAYS".              
048800         10  FILLER             PIC X(03) VALUE SPACES.                   
048900         10  FILLER             PIC X(09) VALUE "DELIV SCR".              
049000         10  FILLER             PIC X(03) VALUE SPACES.                   
049100         10  FILLER             PIC X(11) VALUE "OVRALL SCR".             
049200         10  FILLER             PIC X(03) VALUE SPACES.                   
049300         10  FILLER             PIC X(04) VALUE "RANK".                   
049400 01  SUPPLIER-DETAIL-LINE.                                                
049500     05  FILLER                 PIC X(02) VALUE SPACES.                   
049600     05  SD-NAME                PIC X(12).                                
049700     05  FILLER                 PIC X(04) VALUE SPACES.                   
049800     05  SD-COST-PER-TON        PIC ZZZ,ZZ9.99.                           
049900     05  FILLER                 PIC X(03) VALUE SPACES.                   
050000     05  SD-LEAD-DAYS           PIC ZZ9.                                  
050100     05  FILLER                 PIC X(06) VALUE SPACES.                   
050200     05  SD-DELIV-SCORE         PIC 9.9999.                               
050300     05  FILLER                 PIC X(04) VALUE SPACES.                   
050400     05  SD-OVERALL-SCORE       PIC ZZZ,ZZ9.9999.                         
050500     05  FILLER                 PIC X(02) VALUE SPACES.                   
050600     05  SD-RANK                PIC 9.                                    
050700 01  SUPPLIER-RECOMMEND-LINE.                                             
050800     05  FILLER                 PIC X(02) VALUE SPACES.                   
050900     05  FILLER                 PIC X(20) VALUE                           
051000         "RECOMMENDED SUPPLIER=".                                         
051100     05  SR-NAME                PIC X(12).                                
051200     05  FILLER                 PIC X(04) VALUE SPACES.                   
051300     05  FILLER                 PIC X(14) VALUE                           
051400         "COST SPREAD  =".                                                
051500     05  SR-SPREAD              PIC +ZZ,ZZ9.99.                           
051600 01  HEDGING-HEADING-LINES.                                               
051700     05  HH-LINE-1.                                                       
051800         10  FILLER             PIC X(40) VALUE SPACES.                   
051900         10  FILLER             PIC X(25) VALUE                           
052000             "HEDGING STRATEGY SECTION".                                  
052100     05  HH-LINE-2.                                                       
052200         10  FILLER             PIC X(02) VALUE SPACES.                   
052300         10  FILLER             PIC X(12) VALUE "VAR95".                  
052400         10  HH-VAR95           PIC ZZZ,ZZ9.99.                           
052500         10  FILLER             PIC X(05) VALUE SPACES.                   
052600         10  FILLER             PIC X(08) VALUE "ES99  =".                
052700         10  HH-ES99            PIC ZZZ,ZZ9.99.                           
052800     05  HH-LINE-3.                                                       
052900         10  FILLER             PIC X(02) VALUE SPACES.                   
053000         10  FILLER             PIC X(16) VALUE "STRATEGY".               
053100         10  FILLER             PIC X(03) VALUE SPACES.                   
053200         10  FILLER             PIC X(11) VALUE "HEDGE COST".             
053300         10  FILLER             PIC X(03) VALUE SPACES.                   
053400         10  FILLER             PIC X(11) VALUE "RISK REDUC".             
053500         10  FILLER             PIC X(03) VALUE SPACES.                   
053600         10  FILLER             PIC X(09) VALUE "MAX LOSS".               
053700 01  HEDGING-DETAIL-LINE.                                                 
053800     05  FILLER                 PIC X(02) VALUE SPACES.                   
053900     05  HD-NAME                PIC X(16).                                
054000     05  FILLER                 PIC X(03) VALUE SPACES.                   
054100     05  HD-COST                PIC ZZZ,ZZ9.99.                           
054200     05  FILLER                 PIC X(04) VALUE SPACES.                   
054300     05  HD-REDUCTION           PIC ZZ9.9.                                
054400     05  FILLER                 PIC X(01) VALUE "%".                      
054500     05  FILLER                 PIC X(04) VALUE SPACES.                   
054600     05  HD-MAX-LOSS            PIC ZZZ,ZZ9.99.                           
054700 01  HEDGING-SELECT-LINE.                                                 
054800     05  FILLER                 PIC X(02) VALUE SPACES.                   
054900     05  FILLER                 PIC X(22) VALUE                           
055000         "SELECTED STRATEGY    =".                                        
055100     05  HS-SELECTED            PIC X(16).                                
055200 01  EXECUTIVE-HEADING-LINES.                                             
055300     05  XH-LINE-1.                                                       
055400         10  FILLER             PIC X(40) VALUE SPACES.                   
055500         10  FILLER             PIC X(25) VALUE                           
055600             "EXECUTIVE SUMMARY SECTION".                                 
055700 01  EXECUTIVE-DETAIL-LINES.                                              
055800     05  XD-LINE-1.                                                       
055900         10  FILLER             PIC X(02) VALUE SPACES.                   
056000         10  FILLER             PIC X(24) VALUE                           
056100             "INVENTORY DAYS OF SUPPLY=".                                 
056200         10  XD-INV-DAYS        PIC ZZ9.9.                                
056300         10  FILLER             PIC X(04) VALUE SPACES.                   
056400         10  FILLER             PIC X(18) VALUE                           
056500             "INVENTORY TURNOVER=".                                       
056600         10  XD-TURNOVER        PIC ZZ9.99.                               
056700     05  XD-LINE-2.                                                       
056800         10  FILLER             PIC X(02) VALUE SPACES.                   
056900         10  FILLER             PIC X(24) VALUE                           
057000             "WORKING CAPITAL TIED    =".                                 
057100         10  XD-WORK-CAP        PIC ZZ,ZZZ,ZZ9.99.                        
057200     05  XD-LINE-3.                                                       
057300         10  FILLER             PIC X(02) VALUE SPACES.                   
057400         10  FILLER             PIC X(14) VALUE "MARKET TREND=".          
057500         10  XD-TREND           PIC X(08).                                
057600         10  FILLER             PIC X(03) VALUE SPACES.                   
057700         10  FILLER             PIC X(15) VALUE                           
057800             "30-DAY CHANGE =".                                           
057900         10  XD-30CHG           PIC +Z9.9.                                
058000         10  FILLER             PIC X(01) VALUE "%".                      
058100     05  XD-LINE-4.                                                       
058200         10  FILLER             PIC X(02) VALUE SPACES.                   
058300         10  FILLER             PIC X(20) VALUE                           
058400             "RISK CLASSIFICATION=".                                      
058500         10  XD-RISK            PIC X(06).                                
058600         10  FILLER             PIC X(04) VALUE SPACES.                   
058700         10  FILLER             PIC X(18) VALUE                           
058800             "HEDGE RECOMMENDED=".                                        
058900         10  XD-HEDGE-REC       PIC X(03).                                
059000     05  XD-LINE-5.                                                       
059100         10  FILLER             PIC X(02) VALUE SPACES.                   
059200         10  FILLER             PIC X(28) VALUE                           
059300             "POTENTIAL MONTHLY SAVINGS   =".                             
059400         10  XD-POT-SAVINGS     PIC +ZZZ,ZZ9.99.                          
059500 01  ACTION-ITEM-LINES.                                                   
059600     05  AI-LINE-1.                                                       
059700         10  FILLER             PIC X(02) VALUE SPACES.                   
059800         10  FILLER             PIC X(14) VALUE                           
059900             "ACTION ITEMS -".                                            
060000     05  AI-LINE-2.                                                       
060100         10  FILLER             PIC X(04) VALUE SPACES.                   
060200         10  FILLER             PIC X(09) VALUE "1. BUY  ".               
060300         10  AI-ACTION-1        PIC X(12).                                
060400         10  FILLER             PIC X(02) VALUE SPACES.                   
060500         10  FILLER             PIC X(05) VALUE "FROM ".                  
060600         10  AI-SUPPLIER-1      PIC X(12).                                
060700     05  AI-LINE-3.                                                       
060800         10  FILLER             PIC X(04) VALUE SPACES.                   
060900         10  FILLER             PIC X(09) VALUE "2. HEDGE ".              
061000         10  AI-HEDGE-1         PIC X(16).                                
061100     05  AI-LINE-4.                                                       
061200         10  FILLER             PIC X(04) VALUE SPACES.                   
061300         10  FILLER             PIC X(09) VALUE "3. ORDER ".              
061400         10  AI-QTY-1           PIC ZZZ,ZZ9.99.                           
061500         10  FILLER             PIC X(06) VALUE " TONS.".                 
061600         10  FILLER             PIC X(27) VALUE                           
061700             "                END OF REPORT".                             
061800 PROCEDURE DIVISION.                                                      
061900*******************                                                       
062000******************************************************************        
062100*   MAIN-PROGRAM.  DRIVES THE PROCUREMENT OPTIMIZATION AND       *        
062200*   ECONOMETRIC-METRICS RUN FROM START TO FINISH.                *        
062300******************************************************************        
062400 MAIN-PROGRAM.                                                            
062500     PERFORM A-100-INITIALIZATION.                                        
062600     PERFORM B-100-LOAD-BUSINESS-PARAMS.                                  
062700     PERFORM B-200-LOAD-FORECAST-TABLE.                                   
062800     PERFORM B-300-LOAD-SUPPLIER-TABLE.                                   
062900     PERFORM B-400-LOAD-MARKET-TABLE.                                     
063000     PERFORM C-100-COMPUTE-EOQ.                                           
063100     PERFORM D-100-TIMING-OPTIMIZATION.                                   
063200     PERFORM E-100-SCORE-SUPPLIERS                                        
063300         VARYING SUP-IDX FROM 1 BY 1                                      
063400         UNTIL SUP-IDX > AC-SUPPLIER-ROWS.                                
063500     PERFORM E-200-RANK-SUPPLIERS.                                        
063600     PERFORM G-100-HEDGING-STRATEGY.                                      
063700     PERFORM I-100-EXEC-SUMMARY-METRICS.                                  
063800     PERFORM H-100-BUILD-RECOMMENDATION.                                  
063900     PERFORM F-900-WRITE-HEADINGS.                                        
064000     PERFORM F-100-WRITE-EOQ-SECTION.                                     
064100     PERFORM F-200-WRITE-TIMING-SECTION.                                  
064200     PERFORM F-300-WRITE-SUPPLIER-SECTION.                                
064300     PERFORM F-400-WRITE-HEDGING-SECTION.                                 
064400     PERFORM F-500-WRITE-EXECUTIVE-SECTION.                               
064500     PERFORM H-200-WRITE-RECOMMENDATION.                                  
064600     PERFORM Z-100-WRAP-UP.                                               
064700     STOP RUN.                                                            
064800******************************************************************        
064900*              THE INITIALIZATION PARAGRAPH FOLLOWS              *        
065000******************************************************************        
065100 A-100-INITIALIZATION.                                                    
065200     OPEN INPUT  BUSPARMS-FILE                                            
065300                 FORECAST-FILE                                            
065400                 SUPPLIER-FILE                                            
065500                 MARKET-DAILY-FILE.                                       
065600     OPEN OUTPUT PROCURE-REPORT-FILE                                      
065700                 RECOMMEND-FILE.                                          
065800     ACCEPT WA-TODAYS-DATE FROM DATE.                                     
065900     ACCEPT WA-TODAYS-TIME FROM TIME.                                     
066000     MOVE WA-TD-YEAR-2  TO WA-RD-YEAR-2.                                  
066100     MOVE WA-TD-MONTH   TO WA-RD-MONTH.                                   
066200     MOVE WA-TD-DAY     TO WA-RD-DAY.                                     
066300     IF WA-TD-YEAR-2 < 70                                                 
066400         MOVE 20 TO WA-RD-CENTURY                                         
066500     ELSE                                                                 
066600         MOVE 19 TO WA-RD-CENTURY.                                        
066700     MOVE ZERO TO AC-PAGE-COUNT.                                          
066800******************************************************************        
066900*     LOAD THE BUSINESS PARAMETER RECORD AND DERIVE THE          *        
067000*     SAFETY STOCK AND REORDER POINT FIGURES                     *        
067100******************************************************************        
067200 B-100-LOAD-BUSINESS-PARAMS.                                              
067300     READ BUSPARMS-FILE                                                   
067400         AT END                                                           
067500             DISPLAY "PFADOPT - BUSPARMS FILE IS EMPTY"                   
067600             STOP RUN                                                     
067700     END-READ.                                                            
067800     MOVE BP-MONTHLY-CONSUMPTION TO WB-MONTHLY-CONSUMPTION.               
067900     MOVE BP-CURRENT-INVENTORY   TO WB-CURRENT-INVENTORY.                 
068000     MOVE BP-SAFETY-STOCK-DAYS   TO WB-SAFETY-STOCK-DAYS.                 
068100     MOVE BP-MAX-STORAGE         TO WB-MAX-STORAGE.                       
068200     COMPUTE WB-DAILY-CONSUMPTION ROUNDED =                               
068300         WB-MONTHLY-CONSUMPTION / 30.                                     
068400     COMPUTE WB-SAFETY-STOCK ROUNDED =                                    
068500         WB-DAILY-CONSUMPTION * WB-SAFETY-STOCK-DAYS.                     
068600     COMPUTE WB-REORDER-POINT ROUNDED =                                   
068700         WB-DAILY-CONSUMPTION * (WB-SAFETY-STOCK-DAYS + 15).              
068800******************************************************************        
068900*     LOAD THE PFAD PRICE FORECAST FILE INTO WORKING STORAGE     *        
069000******************************************************************        
069100 B-200-LOAD-FORECAST-TABLE.                                               
069200     MOVE ZERO TO AC-FORECAST-ROWS.                                       
069300     READ FORECAST-FILE                                                   
069400         AT END MOVE "Y" TO SW-FORECAST-EOF.                              
069500     PERFORM B-210-LOAD-FORECAST-ROW                                      
069600         VARYING FCT-IDX FROM 1 BY 1                                      
069700         UNTIL FORECAST-EOF OR FCT-IDX > 30.                              
069800     IF AC-FORECAST-ROWS = 0                                              
069900         MOVE 80000.00 TO WT-CURRENT-PRICE                                
070000     ELSE                                                                 
070100         MOVE FCT-T-PRICE(1) TO WT-CURRENT-PRICE.                         
070200 B-210-LOAD-FORECAST-ROW.                                                 
070300     ADD 1 TO AC-FORECAST-ROWS.                                           
070400     MOVE FCT-DAY-NO TO FCT-T-DAY-NO(FCT-IDX).                            
070500     MOVE FCT-DATE   TO FCT-T-DATE(FCT-IDX).                              
070600     MOVE FCT-PRICE  TO FCT-T-PRICE(FCT-IDX).                             
070700     READ FORECAST-FILE                                                   
070800         AT END MOVE "Y" TO SW-FORECAST-EOF.                              
070900******************************************************************        
071000*     LOAD THE SUPPLIER MASTER FILE INTO WORKING STORAGE         *        
071100******************************************************************        
071200 B-300-LOAD-SUPPLIER-TABLE.                                               
071300     MOVE ZERO TO AC-SUPPLIER-ROWS.                                       
071400     READ SUPPLIER-FILE                                                   
071500         AT END MOVE "Y" TO SW-SUPPLIER-EOF.                              
071600     PERFORM B-310-LOAD-SUPPLIER-ROW                                      
071700         VARYING SUP-IDX FROM 1 BY 1                                      
071800         UNTIL SUPPLIER-EOF OR SUP-IDX > 10.                              
071900 B-310-LOAD-SUPPLIER-ROW.                                                 
072000     ADD 1 TO AC-SUPPLIER-ROWS.                                           
072100     MOVE SUP-NAME        TO SUP-T-NAME(SUP-IDX).                         
072200     MOVE SUP-RELIABILITY TO SUP-T-RELIABILITY(SUP-IDX).                  
072300     MOVE SUP-LEAD-DAYS   TO SUP-T-LEAD-DAYS(SUP-IDX).                    
072400     MOVE SUP-MIN-ORDER   TO SUP-T-MIN-ORDER(SUP-IDX).                    
072500     MOVE SUP-PRICE-PREM  TO SUP-T-PRICE-PREM(SUP-IDX).                   
072600     MOVE SUP-PAY-TERMS   TO SUP-T-PAY-TERMS(SUP-IDX).                    
072700     MOVE SUP-QUALITY     TO SUP-T-QUALITY(SUP-IDX).                      
072800     READ SUPPLIER-FILE                                                   
072900         AT END MOVE "Y" TO SW-SUPPLIER-EOF.                              
073000******************************************************************        
073100*     LOAD THE PFAD DAILY MARKET RATE FILE (PRICE COLUMN ONLY)   *        
073200*     FOR USE BY THE ECONOMETRIC TREND PARAGRAPHS                *        
073300******************************************************************        
073400 B-400-LOAD-MARKET-TABLE.                                                 
073500     MOVE ZERO TO AC-MARKET-ROWS.                                         
073600     READ MARKET-DAILY-FILE                                               
073700         AT END MOVE "Y" TO SW-MARKET-EOF.                                
073800     PERFORM B-410-LOAD-MARKET-ROW                                        
073900         VARYING MKT-IDX FROM 1 BY 1                                      
074000         UNTIL MARKET-EOF OR MKT-IDX > 3000.                              
074100 B-410-LOAD-MARKET-ROW.                                                   
074200     ADD 1 TO AC-MARKET-ROWS.                                             
074300     MOVE MD-DATE      TO MKT-T-DATE(MKT-IDX).                            
074400     MOVE MD-PFAD-RATE TO MKT-T-PFAD(MKT-IDX).                            
074500     READ MARKET-DAILY-FILE                                               
074600         AT END MOVE "Y" TO SW-MARKET-EOF.                                
074700******************************************************************        
074800*     ECONOMIC ORDER QUANTITY AND COST BREAKDOWN                 *        
074900******************************************************************        
075000 C-100-COMPUTE-EOQ.                                                       
075100     COMPUTE WE-ANNUAL-DEMAND = WB-MONTHLY-CONSUMPTION * 12.              
075200     COMPUTE WE-HOLDING-COST-ANNUAL ROUNDED =                             
075300         WT-CURRENT-PRICE * WE-HOLDING-RATE * 12.                         
075400     COMPUTE WA-SQRT-INPUT =                                              
075500         (2 * WE-ANNUAL-DEMAND * WE-ORDERING-COST)                        
075600           / WE-HOLDING-COST-ANNUAL.                                      
075700     PERFORM X-100-SQUARE-ROOT.                                           
075800     MOVE WA-SQRT-RESULT TO WE-BASIC-EOQ.                                 
075900     COMPUTE WE-MAX-ORDER-QTY =                                           
076000         WB-MAX-STORAGE - WB-CURRENT-INVENTORY.                           
076100     IF WE-BASIC-EOQ < WE-MAX-ORDER-QTY                                   
076200         MOVE WE-BASIC-EOQ TO WE-MAX-ORDER-QTY.                           
076300     IF WB-SAFETY-STOCK > 50                                              
076400         MOVE WB-SAFETY-STOCK TO WE-MIN-ORDER-QTY                         
076500     ELSE                                                                 
076600         MOVE 50 TO WE-MIN-ORDER-QTY.                                     
076700     IF WE-MAX-ORDER-QTY < WE-MIN-ORDER-QTY                               
076800         MOVE WE-MIN-ORDER-QTY TO WE-MAX-ORDER-QTY.                       
076900     COMPUTE WE-STEP-QTY ROUNDED =                                        
077000         (WE-MAX-ORDER-QTY - WE-MIN-ORDER-QTY) / 19.                      
077100     MOVE WE-MIN-ORDER-QTY    TO WE-TRIAL-QTY.                            
077200     MOVE 999999999.99        TO WE-OPTIMAL-TOTAL-COST.                   
077300     PERFORM C-200-EVALUATE-EOQ-QTYS                                      
077400         VARYING WE-TRIAL-NO FROM 1 BY 1                                  
077500         UNTIL WE-TRIAL-NO > 20.                                          
077600     COMPUTE WE-ORDER-FREQUENCY ROUNDED =                                 
077700         WE-ANNUAL-DEMAND / WE-OPTIMAL-QTY.                               
077800     COMPUTE WE-DAYS-BETWEEN-ORDERS ROUNDED =                             
077900         365 / WE-ORDER-FREQUENCY.                                        
078000******************************************************************        
078100*     EVALUATE ONE OF THE 20 EQUALLY SPACED TRIAL QUANTITIES     *        
078200******************************************************************        
078300 C-200-EVALUATE-EOQ-QTYS.                                                 
078400     COMPUTE WE-TRIAL-ORDERING ROUNDED =                                  
078500         (WE-ANNUAL-DEMAND / WE-TRIAL-QTY) * WE-ORDERING-COST.            
078600     COMPUTE WE-TRIAL-HOLDING ROUNDED =                                   
078700         (WE-TRIAL-QTY / 2) * WE-HOLDING-COST-ANNUAL.                     
078800     COMPUTE WE-TRIAL-STORAGE ROUNDED =                                   
078900         WE-TRIAL-QTY * 500 * 12.                                         
079000     COMPUTE WE-TRIAL-INSURANCE ROUNDED =                                 
079100         WE-TRIAL-QTY * WT-CURRENT-PRICE * .005 * 12.                     
079200     COMPUTE WE-TRIAL-TOTAL =                                             
079300         WE-TRIAL-ORDERING + WE-TRIAL-HOLDING +                           
079400         WE-TRIAL-STORAGE  + WE-TRIAL-INSURANCE.                          
079500     IF WE-TRIAL-TOTAL < WE-OPTIMAL-TOTAL-COST                            
079600         MOVE WE-TRIAL-TOTAL TO WE-OPTIMAL-TOTAL-COST                     
079700         MOVE WE-TRIAL-QTY   TO WE-OPTIMAL-QTY.                           
079800     ADD WE-STEP-QTY TO WE-TRIAL-QTY.                                     
079900******************************************************************        
080000*     PURCHASE-TIMING OPTIMIZATION OVER THE FORECAST TABLE       *        
080100******************************************************************        
080200 D-100-TIMING-OPTIMIZATION.                                               
080300     COMPUTE WT-DAILY-HOLDING-COST ROUNDED =                              
080400         (WT-CURRENT-PRICE * .02) / 30.                                   
080500     MOVE 1 TO WT-OPTIMAL-DAY-IDX WT-LOWEST-DAY-IDX.                      
080600     MOVE WT-CURRENT-PRICE TO WT-LOWEST-PRICE.                            
080700     MOVE ZERO TO WT-FORECAST-SUM WT-FORECAST-SUMSQ                       
080800                  WT-FIRST-7-SUM WT-OPTIMAL-NET-BENEFIT.                  
080900     PERFORM D-110-EVALUATE-FORECAST-DAY                                  
081000         VARYING FCT-IDX FROM 1 BY 1                                      
081100         UNTIL FCT-IDX > AC-FORECAST-ROWS.                                
081200     COMPUTE WT-FORECAST-MEAN ROUNDED =                                   
081300         WT-FORECAST-SUM / AC-FORECAST-ROWS.                              
081400     COMPUTE WA-SQRT-INPUT =                                              
081500         (WT-FORECAST-SUMSQ / AC-FORECAST-ROWS) -                         
081600         (WT-FORECAST-MEAN * WT-FORECAST-MEAN).                           
081700     PERFORM X-100-SQUARE-ROOT.                                           
081800     MOVE WA-SQRT-RESULT TO WT-FORECAST-STD.                              
081900     IF WT-FORECAST-MEAN = ZERO                                           
082000         MOVE ZERO TO WT-FORECAST-VOLATILITY                              
082100     ELSE                                                                 
082200         COMPUTE WT-FORECAST-VOLATILITY ROUNDED =                         
082300             WT-FORECAST-STD / WT-FORECAST-MEAN.                          
082400     IF AC-FORECAST-ROWS > 7                                              
082500         COMPUTE WT-FIRST-7-MEAN ROUNDED = WT-FIRST-7-SUM / 7             
082600     ELSE                                                                 
082700         COMPUTE WT-FIRST-7-MEAN ROUNDED =                                
082800             WT-FIRST-7-SUM / AC-FORECAST-ROWS.                           
082900     IF WT-FIRST-7-MEAN < WT-CURRENT-PRICE                                
083000         MOVE "DECLINING" TO WT-PRICE-TREND                               
083100     ELSE                                                                 
083200         MOVE "RISING   " TO WT-PRICE-TREND.                              
083300     COMPUTE WT-MONTHLY-COST-BASE =                                       
083400         WT-CURRENT-PRICE * WB-MONTHLY-CONSUMPTION.                       
083500     PERFORM D-200-SELECT-TIMING-SCENARIO.                                
083600 D-110-EVALUATE-FORECAST-DAY.                                             
083700     COMPUTE FCT-T-SAVINGS(FCT-IDX) =                                     
083800         WT-CURRENT-PRICE - FCT-T-PRICE(FCT-IDX).                         
083900     COMPUTE FCT-T-NET-BENEFIT(FCT-IDX) =                                 
084000         FCT-T-SAVINGS(FCT-IDX) -                                         
084100           (FCT-IDX - 1) * WT-DAILY-HOLDING-COST.                         
084200     IF FCT-T-NET-BENEFIT(FCT-IDX) > WT-OPTIMAL-NET-BENEFIT               
084300         MOVE FCT-T-NET-BENEFIT(FCT-IDX) TO WT-OPTIMAL-NET-BENEFIT        
084400         SET WT-OPTIMAL-DAY-IDX TO FCT-IDX.                               
084500     IF FCT-T-PRICE(FCT-IDX) < WT-LOWEST-PRICE                            
084600         MOVE FCT-T-PRICE(FCT-IDX) TO WT-LOWEST-PRICE                     
084700         SET WT-LOWEST-DAY-IDX TO FCT-IDX.                                
084800     ADD FCT-T-PRICE(FCT-IDX) TO WT-FORECAST-SUM.                         
084900     COMPUTE WT-FORECAST-SUMSQ = WT-FORECAST-SUMSQ +                      
085000         (FCT-T-PRICE(FCT-IDX) * FCT-T-PRICE(FCT-IDX)).                   
085100     IF FCT-IDX < 8                                                       
085200         ADD FCT-T-PRICE(FCT-IDX) TO WT-FIRST-7-SUM.                      
085300******************************************************************        
085400*     BUILD THE THREE TIMING SCENARIOS AND THE WAIT DECISION     *        
085500******************************************************************        
085600 D-200-SELECT-TIMING-SCENARIO.                                            
085700     MOVE "BUY-IMMEDIATELY " TO TS-ACTION(1).                             
085800     MOVE 0                  TO TS-DAY(1).                                
085900     MOVE WT-CURRENT-PRICE   TO TS-PRICE(1).                              
086000     MOVE ZERO               TO TS-SAVINGS(1).                            
086100     MOVE "LOW   "           TO TS-RISK(1).                               
086200     MOVE "BUY-AT-OPTIMAL  " TO TS-ACTION(2).                             
086300     SET WT-OPTIMAL-WAIT-DAYS TO WT-OPTIMAL-DAY-IDX.                      
086400     SUBTRACT 1 FROM WT-OPTIMAL-WAIT-DAYS.                                
086500     MOVE WT-OPTIMAL-DAY-IDX TO TS-DAY(2).                                
086600     MOVE FCT-T-PRICE(WT-OPTIMAL-DAY-IDX) TO TS-PRICE(2).                 
086700     COMPUTE TS-SAVINGS(2) ROUNDED =                                      
086800         WT-OPTIMAL-NET-BENEFIT * WB-MONTHLY-CONSUMPTION.                 
086900     IF WT-OPTIMAL-WAIT-DAYS < 15                                         
087000         MOVE "MEDIUM" TO TS-RISK(2)                                      
087100     ELSE                                                                 
087200         MOVE "HIGH  " TO TS-RISK(2).                                     
087300     MOVE "BUY-AT-LOWEST   " TO TS-ACTION(3).                             
087400     SET WT-LOWEST-WAIT-DAYS TO WT-LOWEST-DAY-IDX.                        
087500     SUBTRACT 1 FROM WT-LOWEST-WAIT-DAYS.                                 
087600     MOVE WT-LOWEST-DAY-IDX  TO TS-DAY(3).                                
087700     MOVE WT-LOWEST-PRICE    TO TS-PRICE(3).                              
087800     COMPUTE TS-SAVINGS(3) ROUNDED =                                      
087900         (WT-CURRENT-PRICE - WT-LOWEST-PRICE) *                           
088000           WB-MONTHLY-CONSUMPTION.                                        
088100     IF WT-LOWEST-WAIT-DAYS > 20                                          
088200         MOVE "HIGH  " TO TS-RISK(3)                                      
088300     ELSE                                                                 
088400         MOVE "MEDIUM" TO TS-RISK(3).                                     
088500     IF TS-SAVINGS(2) > (WT-MONTHLY-COST-BASE * .05)                      
088600           AND WT-OPTIMAL-WAIT-DAYS NOT > 15                              
088700         MOVE "WAIT-OPTIMAL" TO WT-TIMING-DECISION                        
088800     ELSE                                                                 
088900         IF TS-SAVINGS(3) > (WT-MONTHLY-COST-BASE * .08)                  
089000               AND WT-LOWEST-WAIT-DAYS NOT > 30                           
089100             MOVE "WAIT-LOWEST " TO WT-TIMING-DECISION                    
089200         ELSE                                                             
089300             MOVE "BUY-IMMED.  " TO WT-TIMING-DECISION.                   
089400******************************************************************        
089500*     SCORE ONE SUPPLIER ON TOTAL COST OF OWNERSHIP              *        
089600******************************************************************        
089700 E-100-SCORE-SUPPLIERS.                                                   
089800     COMPUTE SUP-T-ADJ-PRICE(SUP-IDX) ROUNDED =                           
089900         WT-FORECAST-MEAN * (1 + SUP-T-PRICE-PREM(SUP-IDX)).              
090000     COMPUTE SUP-T-PROC-COST(SUP-IDX) ROUNDED =                           
090100         SUP-T-ADJ-PRICE(SUP-IDX) * WE-OPTIMAL-QTY.                       
090200     COMPUTE SUP-T-TRANSPORT(SUP-IDX) ROUNDED =                           
090300         2000 * WE-OPTIMAL-QTY.                                           
090400     COMPUTE SUP-T-WORK-CAP(SUP-IDX) ROUNDED =                            
090500         (SUP-T-PROC-COST(SUP-IDX) * .12 *                                
090600           SUP-T-PAY-TERMS(SUP-IDX)) / 365.                               
090700     COMPUTE SUP-T-RISK-PREM(SUP-IDX) ROUNDED =                           
090800         SUP-T-PROC-COST(SUP-IDX) *                                       
090900           (1 - SUP-T-RELIABILITY(SUP-IDX)) * .1.                         
091000     COMPUTE SUP-T-QUAL-ADJ(SUP-IDX) ROUNDED =                            
091100         SUP-T-PROC-COST(SUP-IDX) *                                       
091200           (1 - SUP-T-QUALITY(SUP-IDX)) * .05.                            
091300     COMPUTE SUP-T-TOTAL-COST(SUP-IDX) =                                  
091400         SUP-T-PROC-COST(SUP-IDX) + SUP-T-TRANSPORT(SUP-IDX) +            
091500         SUP-T-WORK-CAP(SUP-IDX)  + SUP-T-RISK-PREM(SUP-IDX) +            
091600         SUP-T-QUAL-ADJ(SUP-IDX).                                         
091700     COMPUTE SUP-T-COST-PER-TON(SUP-IDX) ROUNDED =                        
091800         SUP-T-TOTAL-COST(SUP-IDX) / WE-OPTIMAL-QTY.                      
091900     COMPUTE SUP-T-DELIV-SCORE(SUP-IDX) ROUNDED =                         
092000         SUP-T-RELIABILITY(SUP-IDX) *                                     
092100           (1 - (SUP-T-LEAD-DAYS(SUP-IDX) / 30)).                         
092200     COMPUTE SUP-T-OVERALL-SCR(SUP-IDX) ROUNDED =                         
092300         (1 / SUP-T-TOTAL-COST(SUP-IDX)) *                                
092400           SUP-T-DELIV-SCORE(SUP-IDX) * 1000000.                          
092500******************************************************************        
092600*     RANK THE SUPPLIERS DESCENDING BY OVERALL SCORE             *        
092700*     (BUBBLE SORT - TABLE RARELY EXCEEDS A HANDFUL OF ROWS)     *        
092800******************************************************************        
092900 E-200-RANK-SUPPLIERS.                                                    
093000     MOVE "Y" TO WA-SWAP-FLAG.                                            
093100     PERFORM E-210-BUBBLE-PASS                                            
093200         UNTIL NOT WA-TABLE-SWAPPED.                                      
093300     PERFORM E-220-ASSIGN-RANK                                            
093400         VARYING SUP-IDX FROM 1 BY 1                                      
093500         UNTIL SUP-IDX > AC-SUPPLIER-ROWS.                                
093600     COMPUTE WX-SUPPLIER-SPREAD =                                         
093700         SUP-T-TOTAL-COST(1) - SUP-T-TOTAL-COST(AC-SUPPLIER-ROWS).        
093800 E-210-BUBBLE-PASS.                                                       
093900     MOVE "N" TO WA-SWAP-FLAG.                                            
094000     IF AC-SUPPLIER-ROWS > 1                                              
094100         PERFORM E-230-COMPARE-ADJACENT                                   
094200             VARYING SUP-IDX FROM 1 BY 1                                  
094300             UNTIL SUP-IDX > AC-SUPPLIER-ROWS - 1.                        
094400 E-230-COMPARE-ADJACENT.                                                  
094500     SET SUP-SAVE-IDX TO SUP-IDX.                                         
094600     SET SUP-SAVE-IDX UP BY 1.                                            
094700     IF SUP-T-OVERALL-SCR(SUP-SAVE-IDX) >                                 
094800           SUP-T-OVERALL-SCR(SUP-IDX)                                     
094900         MOVE SUP-ENTRY(SUP-IDX)      TO SUP-ENTRY(11)                    
095000         MOVE SUP-ENTRY(SUP-SAVE-IDX) TO SUP-ENTRY(SUP-IDX)               
095100         MOVE SUP-ENTRY(11)           TO SUP-ENTRY(SUP-SAVE-IDX)          
095200         MOVE "Y" TO WA-SWAP-FLAG.                                        
095300 E-220-ASSIGN-RANK.                                                       
095400     MOVE SUP-IDX TO SUP-T-RANK(SUP-IDX).                                 
095500******************************************************************        
095600*     HEDGING STRATEGY SELECTION (VAR95 / ES99 BASED)            *        
095700******************************************************************        
095800 G-100-HEDGING-STRATEGY.                                                  
095900     COMPUTE WH-VAR95 ROUNDED =                                           
096000         WT-CURRENT-PRICE * WE-OPTIMAL-QTY *                              
096100           WT-FORECAST-VOLATILITY * 1.645.                                
096200     COMPUTE WH-ES99 ROUNDED =                                            
096300         WT-CURRENT-PRICE * WE-OPTIMAL-QTY *                              
096400           WT-FORECAST-VOLATILITY * 2.33.                                 
096500     MOVE "NO-HEDGE        " TO HG-NAME(1).                               
096600     MOVE ZERO              TO HG-COST(1).                                
096700     MOVE ZERO              TO HG-REDUCTION(1).                           
096800     MOVE WH-VAR95          TO HG-MAX-LOSS(1).                            
096900     MOVE "PARTIAL-HEDGE-50" TO HG-NAME(2).                               
097000     COMPUTE HG-COST(2) ROUNDED =                                         
097100         (WE-OPTIMAL-QTY / 2) * WT-CURRENT-PRICE * .02.                   
097200     MOVE .5                TO HG-REDUCTION(2).                           
097300     COMPUTE HG-MAX-LOSS(2) ROUNDED = WH-VAR95 * .5.                      
097400     MOVE "FULL-HEDGE      " TO HG-NAME(3).                               
097500     COMPUTE HG-COST(3) ROUNDED =                                         
097600         WE-OPTIMAL-QTY * WT-CURRENT-PRICE * .035.                        
097700     MOVE .9                TO HG-REDUCTION(3).                           
097800     COMPUTE HG-MAX-LOSS(3) ROUNDED = WH-VAR95 * .1.                      
097900     MOVE "DYNAMIC-HEDGE   " TO HG-NAME(4).                               
098000     IF WT-FORECAST-VOLATILITY / .05 < .8                                 
098100         COMPUTE WH-DYNAMIC-RATIO ROUNDED =                               
098200             WT-FORECAST-VOLATILITY / .05                                 
098300     ELSE                                                                 
098400         MOVE .8 TO WH-DYNAMIC-RATIO.                                     
098500     COMPUTE HG-COST(4) ROUNDED =                                         
098600         WE-OPTIMAL-QTY * WH-DYNAMIC-RATIO *                              
098700           WT-CURRENT-PRICE * .025.                                       
098800     MOVE WH-DYNAMIC-RATIO  TO HG-REDUCTION(4).                           
098900     COMPUTE HG-MAX-LOSS(4) ROUNDED =                                     
099000         WH-VAR95 * (1 - WH-DYNAMIC-RATIO).                               
099100     EVALUATE TRUE                                                        
099200         WHEN WT-FORECAST-VOLATILITY > .06                                
099300             MOVE "FULL-HEDGE      "   TO WH-SELECTED-HEDGE               
099400         WHEN WT-FORECAST-VOLATILITY > .03                                
099500             MOVE "PARTIAL-HEDGE-50"   TO WH-SELECTED-HEDGE               
099600         WHEN WT-FORECAST-VOLATILITY > .015                               
099700             MOVE "DYNAMIC-HEDGE   "   TO WH-SELECTED-HEDGE               
099800         WHEN OTHER                                                       
099900             MOVE "NO-HEDGE        "   TO WH-SELECTED-HEDGE               
100000     END-EVALUATE.                                                        
100100******************************************************************        
100200*     ECONOMETRIC-METRICS - TREND, INVENTORY, COST, AND RISK     *        
100300******************************************************************        
100400 I-100-EXEC-SUMMARY-METRICS.                                              
100500     MOVE MKT-T-PFAD(AC-MARKET-ROWS) TO WX-CURRENT-MKT-PRICE.             
100600     IF AC-MARKET-ROWS > 30                                               
100700         SET MKT-IDX TO AC-MARKET-ROWS                                    
100800         SET MKT-IDX DOWN BY 30                                           
100900         MOVE MKT-T-PFAD(MKT-IDX) TO WX-PRICE-30-AGO                      
101000         COMPUTE WX-30DAY-CHANGE ROUNDED =                                
101100           ((WX-CURRENT-MKT-PRICE - WX-PRICE-30-AGO) /                    
101200             WX-PRICE-30-AGO) * 100                                       
101300     ELSE                                                                 
101400         MOVE ZERO TO WX-30DAY-CHANGE.                                    
101500     EVALUATE TRUE                                                        
101600         WHEN WX-30DAY-CHANGE > 2                                         
101700             MOVE "BULLISH " TO WX-TREND                                  
101800         WHEN WX-30DAY-CHANGE < -2                                        
101900             MOVE "BEARISH " TO WX-TREND                                  
102000         WHEN OTHER                                                       
102100             MOVE "NEUTRAL " TO WX-TREND                                  
102200     END-EVALUATE.                                                        
102300     EVALUATE TRUE                                                        
102400         WHEN WX-30DAY-CHANGE > 5 OR WX-30DAY-CHANGE < -5                 
102500             MOVE "HIGH  " TO WX-VOL-LEVEL                                
102600         WHEN WX-30DAY-CHANGE > 2 OR WX-30DAY-CHANGE < -2                 
102700             MOVE "MEDIUM" TO WX-VOL-LEVEL                                
102800         WHEN OTHER                                                       
102900             MOVE "LOW   " TO WX-VOL-LEVEL                                
103000     END-EVALUATE.                                                        
103100     COMPUTE WX-INVENTORY-DAYS ROUNDED =                                  
103200         (WB-CURRENT-INVENTORY / WB-DAILY-CONSUMPTION).                   
103300     COMPUTE WX-INVENTORY-TURNOVER ROUNDED =                              
103400         (WB-MONTHLY-CONSUMPTION * 12) / WB-CURRENT-INVENTORY.            
103500     COMPUTE WX-WORK-CAP-TIED ROUNDED =                                   
103600         WX-CURRENT-MKT-PRICE * WB-CURRENT-INVENTORY.                     
103700     IF WB-CURRENT-INVENTORY > (WB-MONTHLY-CONSUMPTION * 1.5)             
103800         COMPUTE WX-EXCESS-INV ROUNDED =                                  
103900             WB-CURRENT-INVENTORY - (WB-MONTHLY-CONSUMPTION * 1.5)        
104000     ELSE                                                                 
104100         MOVE ZERO TO WX-EXCESS-INV.                                      
104200     IF (WB-MONTHLY-CONSUMPTION * 1.5) > WB-CURRENT-INVENTORY             
104300         COMPUTE WX-SHORTAGE-INV ROUNDED =                                
104400             (WB-MONTHLY-CONSUMPTION * 1.5) - WB-CURRENT-INVENTORY        
104500     ELSE                                                                 
104600         MOVE ZERO TO WX-SHORTAGE-INV.                                    
104700     COMPUTE WX-MONTHLY-PROC-VALUE ROUNDED =                              
104800         WB-MONTHLY-CONSUMPTION * WX-CURRENT-MKT-PRICE.                   
104900     COMPUTE WX-MONTHLY-HOLD-COST ROUNDED =                               
105000         WB-CURRENT-INVENTORY * WX-CURRENT-MKT-PRICE * .02.               
105100     COMPUTE WX-TOTAL-MONTHLY-COST =                                      
105200         WX-MONTHLY-PROC-VALUE + WX-MONTHLY-HOLD-COST.                    
105300     IF WB-CURRENT-INVENTORY = ZERO                                       
105400         MOVE ZERO TO WX-COST-PER-TON                                     
105500     ELSE                                                                 
105600         COMPUTE WX-COST-PER-TON ROUNDED =                                
105700             WX-CURRENT-MKT-PRICE +                                       
105800               (WX-MONTHLY-HOLD-COST / WB-CURRENT-INVENTORY).             
105900     COMPUTE WX-VAR95-PERTON ROUNDED =                                    
106000         WX-CURRENT-MKT-PRICE * WT-FORECAST-VOLATILITY * 1.645.           
106100     EVALUATE TRUE                                                        
106200         WHEN WT-FORECAST-VOLATILITY > .03                                
106300             MOVE "HIGH  " TO WX-RISK-CLASS                               
106400         WHEN WT-FORECAST-VOLATILITY > .015                               
106500             MOVE "MEDIUM" TO WX-RISK-CLASS                               
106600         WHEN OTHER                                                       
106700             MOVE "LOW   " TO WX-RISK-CLASS                               
106800     END-EVALUATE.                                                        
106900     IF WX-RISK-CLASS = "HIGH  "                                          
107000         MOVE "YES" TO WX-HEDGE-RECOMMENDED                               
107100     ELSE                                                                 
107200         MOVE "NO " TO WX-HEDGE-RECOMMENDED.                              
107300     COMPUTE WX-POTENTIAL-SAVINGS ROUNDED =                               
107400         (TS-SAVINGS(2) + WX-SUPPLIER-SPREAD) / 12.                       
107500******************************************************************        
107600*     BUILD THE CONSOLIDATED RECOMMENDATION WORK FIELDS          *        
107700******************************************************************        
107800 H-100-BUILD-RECOMMENDATION.                                              
107900     EVALUATE WT-TIMING-DECISION                                          
108000         WHEN "WAIT-OPTIMAL"                                              
108100             MOVE "WAIT-OPTIMAL        " TO WR-ACTION                     
108200             MOVE TS-SAVINGS(2)          TO WR-SAVINGS                    
108300         WHEN "WAIT-LOWEST "                                              
108400             MOVE "WAIT-LOWEST         " TO WR-ACTION                     
108500             MOVE TS-SAVINGS(3)          TO WR-SAVINGS                    
108600         WHEN OTHER                                                       
108700             MOVE "BUY-IMMEDIATELY     " TO WR-ACTION                     
108800             MOVE ZERO                   TO WR-SAVINGS                    
108900     END-EVALUATE.                                                        
109000     MOVE WE-OPTIMAL-QTY      TO WR-ORDER-QTY.                            
109100     MOVE SUP-T-NAME(1)       TO WR-SUPPLIER.                             
109200     MOVE WH-SELECTED-HEDGE   TO WR-HEDGE-STRAT.                          
109300******************************************************************        
109400*              REPORT HEADING PARAGRAPH                          *        
109500******************************************************************        
109600 F-900-WRITE-HEADINGS.                                                    
109700     ADD 1 TO AC-PAGE-COUNT.                                              
109800     MOVE WA-RD-CENTURY TO RH-DATE(1:2).                                  
109900     MOVE WA-RD-YEAR-2  TO RH-DATE(3:2).                                  
110000     MOVE WA-RD-MONTH   TO RH-DATE(5:2).                                  
110100     MOVE WA-RD-DAY     TO RH-DATE(7:2).                                  
110200     MOVE AC-PAGE-COUNT TO RH-PAGE.                                       
110300     WRITE PR-LINE-OUT FROM RH-LINE-1 AFTER ADVANCING PAGE.               
110400     WRITE PR-LINE-OUT FROM RH-LINE-2 AFTER ADVANCING 2 LINES.            
110500     MOVE 3 TO AC-LINE-COUNT.                                             
110600******************************************************************        
110700*              EOQ SECTION PARAGRAPH                             *        
110800******************************************************************        
110900 F-100-WRITE-EOQ-SECTION.                                                 
111000     MOVE WE-BASIC-EOQ  TO EQ-BASIC-EOQ.                                  
111100     MOVE WE-OPTIMAL-QTY TO EQ-OPT-QTY.                                   
111200     WRITE PR-LINE-OUT FROM EQ-LINE-1 AFTER ADVANCING 2 LINES.            
111300     WRITE PR-LINE-OUT FROM EQ-LINE-2 AFTER ADVANCING 1 LINE.             
111400     MOVE WE-TRIAL-ORDERING   TO EQ-ORDERING.                             
111500     MOVE WE-TRIAL-HOLDING    TO EQ-HOLDING.                              
111600     WRITE PR-LINE-OUT FROM EQ-LINE-3 AFTER ADVANCING 1 LINE.             
111700     MOVE WE-TRIAL-STORAGE    TO EQ-STORAGE.                              
111800     MOVE WE-TRIAL-INSURANCE  TO EQ-INSURANCE.                            
111900     WRITE PR-LINE-OUT FROM EQ-LINE-4 AFTER ADVANCING 1 LINE.             
112000     MOVE WE-OPTIMAL-TOTAL-COST TO EQ-TOTAL-COST.                         
112100     WRITE PR-LINE-OUT FROM EQ-LINE-5 AFTER ADVANCING 1 LINE.             
112200     MOVE WE-ORDER-FREQUENCY     TO EQ-FREQUENCY.                         
112300     MOVE WE-DAYS-BETWEEN-ORDERS TO EQ-DAYS-BETWEEN.                      
112400     WRITE PR-LINE-OUT FROM EQ-LINE-6 AFTER ADVANCING 1 LINE.             
112500     ADD 6 TO AC-LINE-COUNT.                                              
112600******************************************************************        
112700*              TIMING SECTION PARAGRAPH                          *        
112800******************************************************************        
112900 F-200-WRITE-TIMING-SECTION.                                              
113000     WRITE PR-LINE-OUT FROM TH-LINE-1 AFTER ADVANCING 2 LINES.            
113100     WRITE PR-LINE-OUT FROM TH-LINE-2 AFTER ADVANCING 2 LINES.            
113200     PERFORM F-210-WRITE-SCENARIO-LINE                                    
113300         VARYING TS-IDX FROM 1 BY 1                                       
113400         UNTIL TS-IDX > 3.                                                
113500     MOVE WT-TIMING-DECISION TO TR-DECISION.                              
113600     MOVE WT-PRICE-TREND     TO TR-TREND.                                 
113700     WRITE PR-LINE-OUT FROM TR-LINE-1 AFTER ADVANCING 2 LINES.            
113800     ADD 8 TO AC-LINE-COUNT.                                              
113900 F-210-WRITE-SCENARIO-LINE.                                               
114000     MOVE TS-ACTION(TS-IDX)  TO TD-ACTION.                                
114100     MOVE TS-DAY(TS-IDX)     TO TD-DAY.                                   
114200     MOVE TS-PRICE(TS-IDX)   TO TD-PRICE.                                 
114300     MOVE TS-SAVINGS(TS-IDX) TO TD-SAVINGS.                               
114400     MOVE TS-RISK(TS-IDX)    TO TD-RISK.                                  
114500     WRITE PR-LINE-OUT FROM TIMING-DETAIL-LINE                            
114600         AFTER ADVANCING 1 LINE.                                          
114700******************************************************************        
114800*              SUPPLIER SECTION PARAGRAPH                        *        
114900******************************************************************        
115000 F-300-WRITE-SUPPLIER-SECTION.                                            
115100     WRITE PR-LINE-OUT FROM SH-LINE-1 AFTER ADVANCING 2 LINES.            
115200     WRITE PR-LINE-OUT FROM SH-LINE-2 AFTER ADVANCING 2 LINES.            
115300     PERFORM F-310-WRITE-SUPPLIER-LINE                                    
115400         VARYING SUP-IDX FROM 1 BY 1                                      
115500         UNTIL SUP-IDX > AC-SUPPLIER-ROWS.                                
115600     MOVE SUP-T-NAME(1)    TO SR-NAME.                                    
115700     MOVE WX-SUPPLIER-SPREAD TO SR-SPREAD.                                
115800     WRITE PR-LINE-OUT FROM SUPPLIER-RECOMMEND-LINE                       
115900         AFTER ADVANCING 2 LINES.                                         
116000     ADD 5 TO AC-LINE-COUNT.                                              
116100 F-310-WRITE-SUPPLIER-LINE.                                               
116200     MOVE SUP-T-NAME(SUP-IDX)        TO SD-NAME.                          
116300     MOVE SUP-T-COST-PER-TON(SUP-IDX) TO SD-COST-PER-TON.                 
116400     MOVE SUP-T-LEAD-DAYS(SUP-IDX)    TO SD-LEAD-DAYS.                    
116500     MOVE SUP-T-DELIV-SCORE(SUP-IDX)  TO SD-DELIV-SCORE.                  
116600     MOVE SUP-T-OVERALL-SCR(SUP-IDX)  TO SD-OVERALL-SCORE.                
116700     MOVE SUP-T-RANK(SUP-IDX)         TO SD-RANK.                         
116800     WRITE PR-LINE-OUT FROM SUPPLIER-DETAIL-LINE                          
116900         AFTER ADVANCING 1 LINE.                                          
117000******************************************************************        
117100*              HEDGING SECTION PARAGRAPH                         *        
117200******************************************************************        
117300 F-400-WRITE-HEDGING-SECTION.                                             
117400     MOVE WH-VAR95 TO HH-VAR95.                                           
117500     MOVE WH-ES99  TO HH-ES99.                                            
117600     WRITE PR-LINE-OUT FROM HH-LINE-1 AFTER ADVANCING 2 LINES.            
117700     WRITE PR-LINE-OUT FROM HH-LINE-2 AFTER ADVANCING 1 LINE.             
117800     WRITE PR-LINE-OUT FROM HH-LINE-3 AFTER ADVANCING 2 LINES.            
117900     PERFORM F-410-WRITE-HEDGE-LINE                                       
118000         VARYING HG-IDX FROM 1 BY 1                                       
118100         UNTIL HG-IDX > 4.                                                
118200     MOVE WH-SELECTED-HEDGE TO HS-SELECTED.                               
118300     WRITE PR-LINE-OUT FROM HEDGING-SELECT-LINE                           
118400         AFTER ADVANCING 2 LINES.                                         
118500     ADD 9 TO AC-LINE-COUNT.                                              
118600 F-410-WRITE-HEDGE-LINE.                                                  
118700     MOVE HG-NAME(HG-IDX)      TO HD-NAME.                                
118800     MOVE HG-COST(HG-IDX)      TO HD-COST.                                
118900     COMPUTE HD-REDUCTION = HG-REDUCTION(HG-IDX) * 100.                   
119000     MOVE HG-MAX-LOSS(HG-IDX)  TO HD-MAX-LOSS.                            
119100     WRITE PR-LINE-OUT FROM HEDGING-DETAIL-LINE                           
119200         AFTER ADVANCING 1 LINE.                                          
119300******************************************************************        
119400*              EXECUTIVE SUMMARY SECTION PARAGRAPH               *        
119500******************************************************************        
119600 F-500-WRITE-EXECUTIVE-SECTION.                                           
119700     WRITE PR-LINE-OUT FROM XH-LINE-1 AFTER ADVANCING 2 LINES.            
119800     MOVE WX-INVENTORY-DAYS     TO XD-INV-DAYS.                           
119900     MOVE WX-INVENTORY-TURNOVER TO XD-TURNOVER.                           
120000     WRITE PR-LINE-OUT FROM XD-LINE-1 AFTER ADVANCING 2 LINES.            
120100     MOVE WX-WORK-CAP-TIED      TO XD-WORK-CAP.                           
120200     WRITE PR-LINE-OUT FROM XD-LINE-2 AFTER ADVANCING 1 LINE.             
120300     MOVE WX-TREND              TO XD-TREND.                              
120400     MOVE WX-30DAY-CHANGE       TO XD-30CHG.                              
120500     WRITE PR-LINE-OUT FROM XD-LINE-3 AFTER ADVANCING 1 LINE.             
120600     MOVE WX-RISK-CLASS         TO XD-RISK.                               
120700     MOVE WX-HEDGE-RECOMMENDED  TO XD-HEDGE-REC.                          
120800     WRITE PR-LINE-OUT FROM XD-LINE-4 AFTER ADVANCING 1 LINE.             
120900     MOVE WX-POTENTIAL-SAVINGS  TO XD-POT-SAVINGS.                        
121000     WRITE PR-LINE-OUT FROM XD-LINE-5 AFTER ADVANCING 1 LINE.             
121100     PERFORM F-600-WRITE-ACTION-ITEMS.                                    
121200     ADD 8 TO AC-LINE-COUNT.                                              
121300******************************************************************        
121400*              ACTION ITEM LINES PARAGRAPH                       *        
121500******************************************************************        
121600 F-600-WRITE-ACTION-ITEMS.                                                
121700     WRITE PR-LINE-OUT FROM AI-LINE-1 AFTER ADVANCING 2 LINES.            
121800     MOVE WR-ACTION          TO AI-ACTION-1.                              
121900     MOVE WR-SUPPLIER        TO AI-SUPPLIER-1.                            
122000     WRITE PR-LINE-OUT FROM AI-LINE-2 AFTER ADVANCING 1 LINE.             
122100     MOVE WR-HEDGE-STRAT     TO AI-HEDGE-1.                               
122200     WRITE PR-LINE-OUT FROM AI-LINE-3 AFTER ADVANCING 1 LINE.             
122300     MOVE WR-ORDER-QTY       TO AI-QTY-1.                                 
122400     WRITE PR-LINE-OUT FROM AI-LINE-4 AFTER ADVANCING 1 LINE.             
122500******************************************************************        
122600*     WRITE THE MACHINE-READABLE RECOMMENDATION RECORD           *        
122700******************************************************************        
122800 H-200-WRITE-RECOMMENDATION.                                              
122900     MOVE WR-ACTION       TO REC-ACTION.                                  
123000     MOVE WR-ORDER-QTY    TO REC-ORDER-QTY.                               
123100     MOVE WR-SUPPLIER     TO REC-SUPPLIER.                                
123200     MOVE WR-HEDGE-STRAT  TO REC-HEDGE-STRAT.                             
123300     MOVE WR-SAVINGS      TO REC-SAVINGS.                                 
123400     WRITE REC-RECORD.                                                    
123500******************************************************************        
123600*                    END OF JOB PARAGRAPH                        *        
123700******************************************************************        
123800 Z-100-WRAP-UP.                                                           
123900     CLOSE BUSPARMS-FILE                                                  
124000           FORECAST-FILE                                                  
124100           SUPPLIER-FILE                                                  
124200           MARKET-DAILY-FILE                                              
124300           PROCURE-REPORT-FILE                                            
124400           RECOMMEND-FILE.                                                
124500     DISPLAY "PFADOPT - PROCUREMENT OPTIMIZATION RUN COMPLETE".           
124600******************************************************************        
124700*   X-100-SQUARE-ROOT - NEWTON-RAPHSON APPROXIMATION.  THE       *        
124800*   COMPILER ON THIS SYSTEM HAS NO SQUARE ROOT VERB, SO THE      *        
124900*   STATISTICAL PARAGRAPHS ABOVE ALL CALL THIS ROUTINE - LOAD    *        
125000*   WA-SQRT-INPUT, PERFORM X-100-SQUARE-ROOT, USE WA-SQRT-RESULT *        
125100******************************************************************        
125200 X-100-SQUARE-ROOT.                                                       
125300     IF WA-SQRT-INPUT NOT > ZERO                                          
125400         MOVE ZERO TO WA-SQRT-RESULT                                      
125500     ELSE                                                                 
125600         COMPUTE WA-SQRT-GUESS ROUNDED = WA-SQRT-INPUT / 2                
125700         IF WA-SQRT-GUESS = ZERO                                          
125800             MOVE 1 TO WA-SQRT-GUESS                                      
125900         END-IF                                                           
126000         PERFORM X-110-NEWTON-ITERATION                                   
126100             VARYING WA-SQRT-COUNT FROM 1 BY 1                            
126200             UNTIL WA-SQRT-COUNT > 15                                     
126300         MOVE WA-SQRT-GUESS TO WA-SQRT-RESULT                             
126400     END-IF.                                                              
126500 X-110-NEWTON-ITERATION.                                                  
126600     COMPUTE WA-SQRT-GUESS ROUNDED =                                      
126700         (WA-SQRT-GUESS + (WA-SQRT-INPUT / WA-SQRT-GUESS)) / 2.           
126800******************************************************************        
126900*                         END OF PROGRAM                         *        
127000******************************************************************        
